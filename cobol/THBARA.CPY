000100******************************************************************
000200*               B A R A J A   D E   5 2   C A R T A S            *
000300******************************************************************
000400* FECHA       : 06/03/1991                                       *
000500* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000600* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000700* COPY-BOOK   : THBARA                                           *
000800* DESCRIPCION : PILA DE CARTAS VIGENTE PARA LA MANO EN CURSO.    *
000900*             : BAR-CONTADOR INDICA CUANTAS CARTAS QUEDAN; LA    *
001000*             : CARTA SIGUIENTE A REPARTIR ES LA QUE OCUPA LA    *
001100*             : POSICION BAR-CONTADOR (SE REPARTE DESDE ARRIBA). *
001200* BPM/RATIONAL: 241190                                           *
001300******************************************************************
001400 01  BARAJA.
001500     05  BAR-CONTADOR             PIC 9(02) COMP.
001600     05  BAR-CARTA OCCURS 52 TIMES.
001700         10  BAR-RANGO            PIC 9(02).
001800         10  BAR-PALO             PIC X(01).
001900     05  FILLER                   PIC X(02).
