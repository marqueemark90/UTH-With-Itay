000100******************************************************************
000200*             R E G I S T R O   D E   P A R A M E T R O S        *
000300******************************************************************
000400* FECHA       : 06/03/1991                                       *
000500* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000600* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000700* COPY-BOOK   : THPARC                                           *
000800* DESCRIPCION : REGISTRO UNICO DE CONTROL DEL ARCHIVO PARCFG.    *
000900*             : SI EL ARCHIVO NO EXISTE O VIENE VACIO, EL MOTOR  *
001000*             : ASUME 6 JUGADORES Y 2 ITERACIONES.                *
001100* BPM/RATIONAL: 241190                                           *
001200******************************************************************
001300 01  REG-PARCFG.
001400     05  PAR-NUM-JUGADORES        PIC 9(01).
001500     05  PAR-ITERACIONES          PIC 9(04).
001600     05  FILLER                   PIC X(75).
