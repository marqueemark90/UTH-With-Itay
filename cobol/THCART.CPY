000100******************************************************************
000200*               C A R T A   -   N A I P E   U N I C O            *
000300******************************************************************
000400* FECHA       : 06/03/1991                                       *
000500* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000600* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000700* COPY-BOOK   : THCART                                           *
000800* DESCRIPCION : LAYOUT DE UNA CARTA INDIVIDUAL (RANGO + PALO),   *
000900*             : USADO COMO PARAMETRO DE ENLACE ENTRE EL MOTOR    *
001000*             : Y LA BARAJA, Y ENTRE EL MOTOR Y EL EVALUADOR.    *
001100* BPM/RATIONAL: 241190                                           *
001200******************************************************************
001300 01  CARTA-REG.
001400     05  CAR-RANGO                PIC 9(02).
001500*        1=AS, 2-10=NUMERICA, 11=J, 12=Q, 13=K
001600     05  CAR-PALO                 PIC X(01).
001700*        H=CORAZON, D=DIAMANTE, C=TREBOL, S=PICA
001800     05  FILLER                   PIC X(01).
