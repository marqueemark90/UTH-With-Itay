000100******************************************************************
000200* FECHA       : 06/03/1991                                       *
000300* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000400* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000500* PROGRAMA    : TH1D1MOT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR PRINCIPAL DE LA CORRIDA.  LEE LA            *
000800*             : PARAMETRIZACION, ARMA LA MESA, Y POR CADA MANO   *
000900*             : COBRA ANTE/CIEGA, REPARTE, CORRE LAS RONDAS DE   *
001000*             : DECISION, REPARTE LA MESA, HACE EL SHOWDOWN      *
001100*             : CONTRA EL CRUPIER Y LIQUIDA LAS APUESTAS.        *
001200*             : AL FINAL EMITE EL REPORTE DE DINERO FINAL.        *
001300* ARCHIVOS    : PARCFG=A,NAIPES=A,LIQUID=S,BITACORA=S             *
001400* ACCION (ES) : NO APLICA (PROGRAMA PRINCIPAL)                   *
001500* PROGRAMA(S) : TH1D1BAR, TH1D1EST, TH1D1EVM                     *
001600* CANAL       : BATCH                                            *
001700* INSTALADO   : 18/03/1991                                       *
001800* BPM/RATIONAL: 241193                                           *
001900* NOMBRE      : MOTOR DE SIMULACION TEXAS HOLDEM ULTIMATE        *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200* 06/03/1991 HDLG 241193  VERSION INICIAL, 6 PLAZAS FIJAS.       *
002300* 18/03/1991 HDLG 241194  SE AGREGA LECTURA DE PARCFG PARA       *
002400*                         VARIAR JUGADORES E ITERACIONES.        *
002500* 14/07/1991 HDLG 241203  SE AGREGA LA CIEGA Y LAS 3 RONDAS DE   *
002600*                         DECISION (PREFLOP/FLOP/RIVER).         *
002700* 02/09/1992 EEDR 241207  SE AGREGA LA PENALIZACION POR CHEQUEO  *
002800*                         DE RIVER SIN HABER APOSTADO.            *
002900* 21/11/1994 EEDR 241214  CORRECCION: SI PARCFG NO ABRE, SE USAN *
003000*                         LOS VALORES POR DEFECTO (6 Y 2) EN     *
003100*                         LUGAR DE ABORTAR LA CORRIDA.            *
003200* 04/01/1999 HDLG 241302  REVISION Y2K: CAMPOS DE FECHA DE ESTE  *
003300*                         PROGRAMA SON NUMERO DE MANO, NO FECHA  *
003400*                         CALENDARIO; NO APLICA CAMBIO.           *
003500* 16/09/2004 PEDR 241343  SE AGREGA LA LIQUIDACION DE LA CIEGA   *
003600*                         CON REDONDEO HACIA ABAJO EN EL COLOR.  *
003700* 02/05/2005 PEDR 241344  SE ESTANDARIZA EL REPORTE FINAL.        *
003800* 14/08/2006 JPAC 241352  CORRECCION: 410-ARMA-Y-BARAJA PASABA   *
003900*                         WKS-J (CONTADOR REUTILIZADO, SIN       *
004000*                         RELACION CON LA MANO) COMO CANTIDAD A  *
004100*                         TH1D1BAR/ARMAR, QUE A SU VEZ IGNORABA  *
004200*                         EL PARAMETRO Y LEIA SIEMPRE 52 LINEAS  *
004300*                         DE NAIPES.  AHORA SE CALCULA EN        *
004400*                         WKS-CARTAS-NECESARIAS EL CONSUMO REAL  *
004500*                         DE LA MANO, (2 X JUGADORES) + 2 + 5,   *
004600*                         SEGUN EL CONTRATO DE THNAIP, Y SE      *
004700*                         PASA ESE VALOR.  DE PASO SE RETIRAN    *
004800*                         TODOS LOS PERFORM VARYING EN LINEA DEL *
004900*                         PROGRAMA (000/300/410/420/430/440/     *
005000*                         450/460/500/600/900) Y SE VUELVE A     *
005100*                         PARRAFOS NUMERADOS CON PERFORM ... THRU*
005200*                         SEGUN EL ESTANDAR.  LOS CONTADORES     *
005300*                         SUELTOS PASAN A NIVEL 77.              *
005400* 21/08/2006 JPAC 241353  LA BITACORA SOLO NARRABA EL BANNER DE  *
005500*                         LA MANO, EL BOTE (UNA SOLA VEZ, AL     *
005600*                         FINAL DE LAS 3 CALLES) Y LA LINEA DE   *
005700*                         LIQUIDACION SIN LOS RETORNOS.  SE      *
005800*                         AGREGAN LINEAS DE: COBRO DE ANTE/CIEGA *
005900*                         (420), CARTAS REPARTIDAS AL JUGADOR Y  *
006000*                         AL CRUPIER (430), DECISION DE CADA     *
006100*                         JUGADOR POR CALLE (445/446), CARTAS DE *
006200*                         LA MESA (450), EL BOTE DESPUES DE CADA *
006300*                         CALLE (460, AHORA LLAMADO 3 VECES), EL *
006400*                         SHOWDOWN CONTRA EL CRUPIER (610) Y LOS *
006500*                         RETORNOS MAS LA CALIFICACION DEL       *
006600*                         CRUPIER EN LA LIQUIDACION (650).  DE   *
006700*                         PASO SE CORRIGE LIQ-RESULTADO: USABA   *
006800*                         G/E/P (GANA/EMPATA/PIERDE) EN EL       *
006900*                         ARCHIVO LIQUID, QUE ES INTERFAZ        *
007000*                         EXTERNA; AHORA ESCRIBE W/L/T COMO LO   *
007100*                         DOCUMENTA THLIQD.  TAMBIEN SE HACE QUE *
007200*                         420-COBRA-010 INVOQUE LA ACCION RETIRO *
007300*                         DE TH1D1EST CUANDO LA ANTE O LA CIEGA  *
007400*                         NO SE PUEDEN CUBRIR, EN VEZ DE APAGAR  *
007500*                         JUG-ACTIVO-FLAG DIRECTAMENTE.          *
007600* 28/08/2006 JPAC 241358  650-ESCRIBE-LIQUIDACION ESCRIBIA       *
007700*                         REG-LIQUIDACION, NOMBRE QUE NO EXISTE  *
007800*                         (EL 01 DE THLIQD SE LLAMABA            *
007900*                         LIQUIDACION); SE RENOMBRA EL 01 A      *
008000*                         REG-LIQUIDACION PARA SEGUIR LA         *
008100*                         CONVENCION DE LOS DEMAS FD (REG-PARCFG,*
008200*                         REG-NAIPE, REG-BITACORA).  TAMBIEN SE  *
008300*                         AGREGA VALIDACION DE FILE STATUS AL    *
008400*                         ABRIR LIQUID/BITACORA/NAIPES EN         *
008500*                         100-ABRE-ARCHIVOS (ANTES NO SE         *
008600*                         REVISABAN), SE CORRIGE 460-SUMA-BOTE-  *
008700*                         010 PARA SUMAR EL BOTE SOBRE TODAS LAS *
008800*                         PLAZAS Y NO SOLO LAS ACTIVAS (EL RETIRO*
008900*                         POR ANTE/CIEGA INSUFICIENTE BORRABA SU *
009000*                         APORTE YA COBRADO DEL BOTE), Y SE HACE *
009100*                         QUE 410-LIMPIA-JUGADOR-010 INVOQUE LA  *
009200*                         ACCION REINICIO DE TH1D1EST EN LUGAR   *
009300*                         DE REPETIR SU LOGICA EN LINEA.         *
009400******************************************************************
009500 IDENTIFICATION DIVISION.
009600 PROGRAM-ID.    TH1D1MOT.
009700 AUTHOR.        HUGO DE LEON.
009800 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - PLATAFORMA BATCH.
009900 DATE-WRITTEN.  06/03/1991.
010000 DATE-COMPILED.
010100 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
010200
010300 ENVIRONMENT DIVISION.
010400 CONFIGURATION SECTION.
010500 SPECIAL-NAMES.
010600     C01 IS TOP-OF-FORM.
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900     SELECT PARCFG ASSIGN TO PARCFG
011000            ORGANIZATION IS LINE SEQUENTIAL
011100            FILE STATUS  IS FS-PARCFG.
011200     SELECT LIQUID ASSIGN TO LIQUID
011300            ORGANIZATION IS LINE SEQUENTIAL
011400            FILE STATUS  IS FS-LIQUID.
011500     SELECT BITACORA ASSIGN TO BITACORA
011600            ORGANIZATION IS LINE SEQUENTIAL
011700            FILE STATUS  IS FS-BITACORA.
011800
011900 DATA DIVISION.
012000 FILE SECTION.
012100 FD  PARCFG RECORDING MODE F.
012200     COPY THPARC.
012300 FD  LIQUID RECORDING MODE F.
012400     COPY THLIQD.
012500 FD  BITACORA RECORDING MODE F.
012600     COPY THBITA.
012700
012800 WORKING-STORAGE SECTION.
012900******************************************************************
013000*          C O N T A D O R E S   Y   B A N D E R A S   S U E L T A S*
013100******************************************************************
013200 77  WKS-MANO-ACTUAL             PIC 9(04) VALUE ZEROES.
013300 77  WKS-I                       PIC 9(02) VALUE ZEROES.
013400 77  WKS-J                       PIC 9(02) VALUE ZEROES.
013500 77  WKS-CALLE-ACTUAL            PIC X(01) VALUE SPACE.
013600 77  WKS-NUM-JUGADORES           PIC 9(01) VALUE 6.
013700 77  WKS-CUANTAS                 PIC 9(02) VALUE ZEROES.
013800 77  WKS-CARTAS-NECESARIAS       PIC 9(02) VALUE ZEROES.
013900 77  WKS-INDICE-MANO             PIC 9(01) VALUE ZEROES.
014000 77  WKS-CRUPIER-CALIFICA-FLAG   PIC X(01) VALUE 'N'.
014100     88  CRUPIER-CALIFICA                 VALUE 'Y'.
014200 77  WKS-JUG-DEBE-APOSTAR-FLAG   PIC X(01) VALUE 'N'.
014300     88  JUG-DEBE-APOSTAR                   VALUE 'Y'.
014400 77  WKS-COMPARA-RESULTADO       PIC X(01) VALUE SPACE.
014500 77  WKS-OUTCOME-EDIT            PIC X(01) VALUE SPACE.
014600******************************************************************
014700*               C A M P O S     D E     T R A B A J O            *
014800******************************************************************
014900 01  WKS-FS-STATUS.
015000     02  FS-PARCFG               PIC 9(02) VALUE ZEROES.
015100     02  FS-LIQUID               PIC 9(02) VALUE ZEROES.
015200     02  FS-BITACORA             PIC 9(02) VALUE ZEROES.
015300
015400 01  WKS-ITERACIONES             PIC 9(04) VALUE 2.
015500 01  WKS-ITERACIONES-R REDEFINES WKS-ITERACIONES
015600                                 PIC X(04).
015700
015800 01  WKS-RESULTADO-SUB           PIC X(10) VALUE SPACES.
015900 01  WKS-ACCION-SUB              PIC X(10) VALUE SPACES.
016000
016100*    LA BARAJA DE LA MANO EN CURSO (PASADA A TH1D1BAR POR LLAVE)
016200     COPY THBARA.
016300
016400*    LA MESA: CRUPIER Y JUGADORES
016500     COPY THCRUP.
016600     COPY THJUGA.
016700
016800*    CARTAS DE SALIDA DE UN REPARTO (HASTA 5, SOLO USAMOS 1-3)
016900 01  WKS-CARTA-SALIDA.
017000     02  WKC-CARTA OCCURS 5 TIMES.
017100         03  WKC-RANGO           PIC 9(02).
017200         03  WKC-PALO            PIC X(01).
017300     02  FILLER                 PIC X(02).
017400 01  WKS-CARTA-SALIDA-R REDEFINES WKS-CARTA-SALIDA.
017500     02  WKC-BYTE OCCURS 17 TIMES
017600                                 PIC X(01).
017700
017800*    LAS 7 CARTAS (MANO + MESA) QUE SE LE PASAN AL EVALUADOR
017900 01  WKS-SIETE-TRABAJO.
018000     02  WKS-ST-CARTA OCCURS 7 TIMES.
018100         03  WKS-ST-RANGO        PIC 9(02).
018200         03  WKS-ST-PALO         PIC X(01).
018300     02  FILLER                 PIC X(02).
018400
018500*    MANOS YA EVALUADAS DEL CRUPIER Y DE CADA JUGADOR
018600     COPY THEVAL REPLACING ==MANO-EVALUADA== BY ==WKS-MANO-CRUPIER==
018700                           ==MEV-==          BY ==MCR-==.
018800 01  WKS-MANO-JUGADORES.
018900     02  MJG-REG OCCURS 6 TIMES.
019000         03  MJG-CATEGORIA       PIC 9(01).
019100         03  MJG-DESEMPATE OCCURS 5 TIMES
019200                                 PIC 9(02).
019300         03  FILLER              PIC X(02).
019400
019500*    ACUMULADORES DE LA LIQUIDACION Y DEL BOTE
019600 01  WKS-BOTE                    PIC 9(07) COMP VALUE ZEROES.
019700 01  WKS-DINERO-TOTAL             PIC S9(10) COMP VALUE ZEROES.
019800 01  WKS-RETORNO-ANTE            PIC 9(05) COMP VALUE ZEROES.
019900 01  WKS-RETORNO-CIEGA           PIC 9(07) COMP VALUE ZEROES.
020000 01  WKS-RETORNO-APUESTA         PIC 9(05) COMP VALUE ZEROES.
020100 01  WKS-MULT-TRES               PIC 9(07) COMP VALUE ZEROES.
020200
020300*    LINEA DE IMPRESION PARA ARMAR EL NARRATIVO (WS-LINEA-R DA LA
020400*    VISTA ALTERNA EN BLOQUES DE 8 PARA LAS PRUEBAS DE COLUMNA)
020500 01  WKS-LINEA                   PIC X(72) VALUE SPACES.
020600 01  WKS-LINEA-R REDEFINES WKS-LINEA.
020700     02  WKS-LIN-BLOQUE OCCURS 9 TIMES
020800                                 PIC X(08).
020900 01  WKS-MONTO-EDIT               PIC ZZZZZZZZ9.
021000 01  WKS-MANO-EDIT                PIC ZZZ9.
021100     COPY THCART REPLACING ==CARTA-REG== BY ==WKS-CARTA-UNA==
021200                           ==CAR-==      BY ==WCU-==.
021300
021400 LINKAGE SECTION.
021500
021600 PROCEDURE DIVISION.
021700******************************************************************
021800*               S E C C I O N    P R I N C I P A L               *
021900******************************************************************
022000 000-MAIN SECTION.
022100     PERFORM 100-ABRE-ARCHIVOS
022200     PERFORM 200-LEE-PARAMETROS
022300     PERFORM 300-INICIALIZA-MESA
022400     MOVE 1 TO WKS-MANO-ACTUAL
022500     PERFORM 000-CORRE-MANOS-010 THRU 000-CORRE-MANOS-090
022600             UNTIL WKS-MANO-ACTUAL > WKS-ITERACIONES
022700     PERFORM 900-REPORTE-FINAL
022800     PERFORM 950-CIERRA-ARCHIVOS
022900     STOP RUN.
023000 000-MAIN-E. EXIT.
023100
023200 000-CORRE-MANOS-010.
023300     PERFORM 400-JUEGA-UNA-MANO.
023400 000-CORRE-MANOS-090.
023500     ADD 1 TO WKS-MANO-ACTUAL.
023600
023700******************************************************************
023800*   A B R E   A R C H I V O S   D E   E N T R A D A / S A L I D A *
023900******************************************************************
024000 100-ABRE-ARCHIVOS SECTION.
024100     OPEN INPUT PARCFG
024200     OPEN OUTPUT LIQUID
024300     IF FS-LIQUID NOT = 0
024400        DISPLAY '>>> NO SE PUDO ABRIR LIQUID, STATUS: ' FS-LIQUID
024500                UPON CONSOLE
024600        STOP RUN
024700     END-IF
024800     OPEN OUTPUT BITACORA
024900     IF FS-BITACORA NOT = 0
025000        DISPLAY '>>> NO SE PUDO ABRIR BITACORA, STATUS: '
025100                FS-BITACORA UPON CONSOLE
025200        STOP RUN
025300     END-IF
025400     MOVE 'ABRIR' TO WKS-ACCION-SUB
025500     CALL 'TH1D1BAR' USING WKS-ACCION-SUB WKS-J WKS-CARTA-SALIDA
025600                            BARAJA WKS-RESULTADO-SUB
025700     IF WKS-RESULTADO-SUB NOT = 'OK'
025800        DISPLAY '>>> NO SE PUDO ABRIR NAIPES <<<' UPON CONSOLE
025900        STOP RUN
026000     END-IF.
026100 100-ABRE-ARCHIVOS-E. EXIT.
026200
026300******************************************************************
026400*   L E E   P A R C F G ;  S I   N O   A B R E   O   V I E N E   *
026500*   V A C I O ,   S E   U S A N   L O S   V A L O R E S   P O R  *
026600*   D E F E C T O   ( 6   J U G A D O R E S ,  2   I T E R A C ) *
026700******************************************************************
026800 200-LEE-PARAMETROS SECTION.
026900     IF FS-PARCFG = 0
027000        READ PARCFG
027100            AT END
027200                CONTINUE
027300            NOT AT END
027400                IF PAR-NUM-JUGADORES NOT = 0
027500                   MOVE PAR-NUM-JUGADORES TO WKS-NUM-JUGADORES
027600                END-IF
027700                IF PAR-ITERACIONES NOT = 0
027800                   MOVE PAR-ITERACIONES TO WKS-ITERACIONES
027900                END-IF
028000        END-READ
028100     END-IF
028200     IF WKS-NUM-JUGADORES < 1 OR WKS-NUM-JUGADORES > 6
028300        MOVE 6 TO WKS-NUM-JUGADORES                               EEDR1214
028400     END-IF
028500     IF WKS-ITERACIONES < 1
028600        MOVE 2 TO WKS-ITERACIONES
028700     END-IF
028800     MOVE SPACES TO WKS-LINEA
028900     STRING 'PARAMETROS: JUGADORES=' DELIMITED BY SIZE
029000            WKS-NUM-JUGADORES DELIMITED BY SIZE
029100            '  ITERACIONES='       DELIMITED BY SIZE
029200            WKS-ITERACIONES        DELIMITED BY SIZE
029300            INTO WKS-LINEA
029400     END-STRING
029500     PERFORM 800-ESCRIBE-BITACORA.
029600 200-LEE-PARAMETROS-E. EXIT.
029700
029800******************************************************************
029900*   I N I C I A L I Z A   L A S   P L A Z A S   D E   L A   M E S A *
030000******************************************************************
030100 300-INICIALIZA-MESA SECTION.
030200     MOVE 1 TO WKS-I
030300     PERFORM 300-INICIALIZA-MESA-010 THRU 300-INICIALIZA-MESA-090
030400             UNTIL WKS-I > 6.
030500 300-INICIALIZA-MESA-E. EXIT.
030600
030700 300-INICIALIZA-MESA-010.
030800     MOVE WKS-I        TO JUG-POSICION(WKS-I)
030900     MOVE 1000000      TO JUG-DINERO  (WKS-I)
031000     MOVE 'N'          TO JUG-ACTIVO-FLAG(WKS-I).
031100 300-INICIALIZA-MESA-090.
031200     ADD 1 TO WKS-I.
031300
031400******************************************************************
031500*                  J U E G A   U N A   M A N O                   *
031600******************************************************************
031700 400-JUEGA-UNA-MANO SECTION.
031800     MOVE SPACES TO WKS-LINEA
031900     STRING 'MANO NUMERO ' DELIMITED BY SIZE
032000            WKS-MANO-ACTUAL DELIMITED BY SIZE
032100            INTO WKS-LINEA
032200     END-STRING
032300     PERFORM 800-ESCRIBE-BITACORA
032400     PERFORM 410-ARMA-Y-BARAJA
032500     PERFORM 420-COBRA-ANTE-Y-CIEGA
032600     PERFORM 430-REPARTE-MANOS
032700     MOVE 'P' TO WKS-CALLE-ACTUAL
032800     PERFORM 440-RONDA-DE-DECISION
032900     PERFORM 460-CALCULA-BOTE
033000     MOVE 3 TO WKS-CUANTAS
033100     PERFORM 450-REPARTE-MESA
033200     MOVE 'F' TO WKS-CALLE-ACTUAL
033300     PERFORM 440-RONDA-DE-DECISION
033400     PERFORM 460-CALCULA-BOTE
033500     MOVE 1 TO WKS-CUANTAS
033600     PERFORM 450-REPARTE-MESA
033700     MOVE 'R' TO WKS-CALLE-ACTUAL
033800     PERFORM 440-RONDA-DE-DECISION
033900     PERFORM 460-CALCULA-BOTE
034000     MOVE 1 TO WKS-CUANTAS
034100     PERFORM 450-REPARTE-MESA
034200     PERFORM 500-SHOWDOWN
034300     PERFORM 600-LIQUIDA-MANO.
034400 400-JUEGA-UNA-MANO-E. EXIT.
034500
034600******************************************************************
034700*      A R M A   L A   B A R A J A   Y   L I M P I A   L A   M E S A *
034800******************************************************************
034900 410-ARMA-Y-BARAJA SECTION.
035000     COMPUTE WKS-CARTAS-NECESARIAS =
035100             (2 * WKS-NUM-JUGADORES) + 2 + 5
035200     MOVE 'ARMAR' TO WKS-ACCION-SUB
035300     CALL 'TH1D1BAR' USING WKS-ACCION-SUB WKS-CARTAS-NECESARIAS
035400                            WKS-CARTA-SALIDA BARAJA
035500                            WKS-RESULTADO-SUB
035600     MOVE SPACES TO CRU-MANO(1) CRU-MANO(2)
035700     MOVE 0      TO CRU-RANGO(1) CRU-RANGO(2)
035800     MOVE 1 TO WKS-I
035900     PERFORM 410-LIMPIA-MESA-010 THRU 410-LIMPIA-MESA-090
036000             UNTIL WKS-I > 5
036100     MOVE 1 TO WKS-I
036200     PERFORM 410-LIMPIA-JUGADOR-010 THRU 410-LIMPIA-JUGADOR-090
036300             UNTIL WKS-I > WKS-NUM-JUGADORES.
036400 410-ARMA-Y-BARAJA-E. EXIT.
036500
036600 410-LIMPIA-MESA-010.
036700     MOVE 0     TO COM-RANGO(WKS-I)
036800     MOVE SPACE TO COM-PALO (WKS-I).
036900 410-LIMPIA-MESA-090.
037000     ADD 1 TO WKS-I.
037100
037200 410-LIMPIA-JUGADOR-010.
037300     MOVE 'REINICIO' TO WKS-ACCION-SUB
037400     CALL 'TH1D1EST' USING WKS-ACCION-SUB WKS-CALLE-ACTUAL
037500                      WKS-INDICE-MANO WKS-CARTA-UNA
037600                      JUG-REG(WKS-I) WKS-RESULTADO-SUB.
037700 410-LIMPIA-JUGADOR-090.
037800     ADD 1 TO WKS-I.
037900
038000******************************************************************
038100*            C O B R A   A N T E   Y   C I E G A                 *
038200******************************************************************
038300 420-COBRA-ANTE-Y-CIEGA SECTION.
038400     MOVE 0     TO WKS-INDICE-MANO
038500     MOVE 0     TO WCU-RANGO
038600     MOVE SPACE TO WCU-PALO
038700     MOVE 1 TO WKS-I
038800     PERFORM 420-COBRA-010 THRU 420-COBRA-090
038900             UNTIL WKS-I > WKS-NUM-JUGADORES.
039000 420-COBRA-ANTE-Y-CIEGA-E. EXIT.
039100
039200 420-COBRA-010.
039300     MOVE 'ANTE'    TO WKS-ACCION-SUB
039400     CALL 'TH1D1EST' USING WKS-ACCION-SUB WKS-CALLE-ACTUAL
039500                      WKS-INDICE-MANO WKS-CARTA-UNA
039600                      JUG-REG(WKS-I) WKS-RESULTADO-SUB
039700     IF WKS-RESULTADO-SUB = 'OK'
039800        MOVE 'CIEGA' TO WKS-ACCION-SUB
039900        CALL 'TH1D1EST' USING WKS-ACCION-SUB
040000                         WKS-CALLE-ACTUAL WKS-INDICE-MANO
040100                         WKS-CARTA-UNA JUG-REG(WKS-I)
040200                         WKS-RESULTADO-SUB
040300        IF WKS-RESULTADO-SUB NOT = 'OK'
040400           MOVE 'RETIRO' TO WKS-ACCION-SUB
040500           CALL 'TH1D1EST' USING WKS-ACCION-SUB
040600                            WKS-CALLE-ACTUAL WKS-INDICE-MANO
040700                            WKS-CARTA-UNA JUG-REG(WKS-I)
040800                            WKS-RESULTADO-SUB
040900           MOVE SPACES TO WKS-LINEA
041000           STRING 'PLAYER ' DELIMITED BY SIZE
041100                  WKS-I     DELIMITED BY SIZE
041200                  ' CANNOT COVER BLIND - SITS OUT' DELIMITED BY SIZE
041300                  INTO WKS-LINEA
041400           END-STRING
041500           PERFORM 800-ESCRIBE-BITACORA
041600        ELSE
041700           MOVE SPACES TO WKS-LINEA
041800           STRING 'PLAYER ' DELIMITED BY SIZE
041900                  WKS-I     DELIMITED BY SIZE
042000                  ' ANTE AND BLIND COLLECTED' DELIMITED BY SIZE
042100                  INTO WKS-LINEA
042200           END-STRING
042300           PERFORM 800-ESCRIBE-BITACORA
042400        END-IF
042500     ELSE
042600        MOVE 'RETIRO' TO WKS-ACCION-SUB
042700        CALL 'TH1D1EST' USING WKS-ACCION-SUB
042800                         WKS-CALLE-ACTUAL WKS-INDICE-MANO
042900                         WKS-CARTA-UNA JUG-REG(WKS-I)
043000                         WKS-RESULTADO-SUB
043100        MOVE SPACES TO WKS-LINEA
043200        STRING 'PLAYER ' DELIMITED BY SIZE
043300               WKS-I     DELIMITED BY SIZE
043400               ' CANNOT COVER ANTE - SITS OUT' DELIMITED BY SIZE
043500               INTO WKS-LINEA
043600        END-STRING
043700        PERFORM 800-ESCRIBE-BITACORA
043800     END-IF.
043900 420-COBRA-090.
044000     ADD 1 TO WKS-I.
044100
044200******************************************************************
044300*    R E P A R T E   D O S   C A R T A S   A   C A D A   A C T I V O *
044400*    Y   A L   C R U P I E R                                      *
044500******************************************************************
044600 430-REPARTE-MANOS SECTION.
044700     MOVE 1 TO WKS-I
044800     PERFORM 430-REPARTE-JUGADOR-010 THRU 430-REPARTE-JUGADOR-090
044900             UNTIL WKS-I > WKS-NUM-JUGADORES
045000     MOVE 1 TO WKS-J
045100     PERFORM 430-REPARTE-CRUPIER-010 THRU 430-REPARTE-CRUPIER-090
045200             UNTIL WKS-J > 2.
045300 430-REPARTE-MANOS-E. EXIT.
045400
045500 430-REPARTE-JUGADOR-010.
045600     IF JUG-ACTIVO(WKS-I)
045700        MOVE 1 TO WKS-J
045800        PERFORM 430-REPARTE-CARTA-010 THRU 430-REPARTE-CARTA-090
045900                UNTIL WKS-J > 2
046000     END-IF.
046100 430-REPARTE-JUGADOR-090.
046200     ADD 1 TO WKS-I.
046300
046400 430-REPARTE-CARTA-010.
046500     MOVE 'REPARTIR-1' TO WKS-ACCION-SUB
046600     CALL 'TH1D1BAR' USING WKS-ACCION-SUB WKS-J
046700                      WKS-CARTA-SALIDA BARAJA
046800                      WKS-RESULTADO-SUB
046900     MOVE WKC-RANGO(1) TO WCU-RANGO
047000     MOVE WKC-PALO (1) TO WCU-PALO
047100     MOVE WKS-J        TO WKS-INDICE-MANO
047200     MOVE 'RECIBIR'    TO WKS-ACCION-SUB
047300     CALL 'TH1D1EST' USING WKS-ACCION-SUB
047400                      WKS-CALLE-ACTUAL
047500                      WKS-INDICE-MANO WKS-CARTA-UNA
047600                      JUG-REG(WKS-I)
047700                      WKS-RESULTADO-SUB
047800     MOVE SPACES TO WKS-LINEA
047900     STRING 'PLAYER '           DELIMITED BY SIZE
048000            WKS-I               DELIMITED BY SIZE
048100            ' DEALT HOLE CARD ' DELIMITED BY SIZE
048200            WCU-RANGO           DELIMITED BY SIZE
048300            '-'                 DELIMITED BY SIZE
048400            WCU-PALO            DELIMITED BY SIZE
048500            INTO WKS-LINEA
048600     END-STRING
048700     PERFORM 800-ESCRIBE-BITACORA.
048800 430-REPARTE-CARTA-090.
048900     ADD 1 TO WKS-J.
049000
049100 430-REPARTE-CRUPIER-010.
049200     MOVE 'REPARTIR-1' TO WKS-ACCION-SUB
049300     CALL 'TH1D1BAR' USING WKS-ACCION-SUB WKS-J
049400                      WKS-CARTA-SALIDA BARAJA
049500                      WKS-RESULTADO-SUB
049600     MOVE WKC-RANGO(1) TO CRU-RANGO(WKS-J)
049700     MOVE WKC-PALO (1) TO CRU-PALO (WKS-J)
049800     MOVE SPACES TO WKS-LINEA
049900     STRING 'DEALER DEALT HOLE CARD '  DELIMITED BY SIZE
050000            CRU-RANGO(WKS-J)           DELIMITED BY SIZE
050100            '-'                        DELIMITED BY SIZE
050200            CRU-PALO (WKS-J)           DELIMITED BY SIZE
050300            INTO WKS-LINEA
050400     END-STRING
050500     PERFORM 800-ESCRIBE-BITACORA.
050600 430-REPARTE-CRUPIER-090.
050700     ADD 1 TO WKS-J.
050800
050900******************************************************************
051000*   R O N D A   D E   D E C I S I O N   ( P R E F L O P / F L O P / *
051100*   R I V E R )  -  E S T R A T E G I A   A U T O M A T I C A      *
051200******************************************************************
051300 440-RONDA-DE-DECISION SECTION.
051400     MOVE 1 TO WKS-I
051500     PERFORM 440-DECISION-010 THRU 440-DECISION-090
051600             UNTIL WKS-I > WKS-NUM-JUGADORES.
051700 440-RONDA-DE-DECISION-E. EXIT.
051800
051900 440-DECISION-010.
052000     IF JUG-ACTIVO(WKS-I) AND JUG-NO-RETIRADO(WKS-I)
052100        PERFORM 445-DECIDE-JUGADOR
052200     END-IF.
052300 440-DECISION-090.
052400     ADD 1 TO WKS-I.
052500
052600******************************************************************
052700*   A P L I C A   L A   R E G L A   D E   E S T R A T E G I A      *
052800*   A   U N   S O L O   J U G A D O R                             *
052900******************************************************************
053000 445-DECIDE-JUGADOR SECTION.
053100     MOVE 'N' TO WKS-JUG-DEBE-APOSTAR-FLAG
053200     IF WKS-CALLE-ACTUAL = 'P' AND JUG-NO-HA-APOSTADO(WKS-I)
053300        IF (JUG-RANGO(WKS-I,1) + JUG-RANGO(WKS-I,2) >= 20)
053400           OR (JUG-RANGO(WKS-I,1) = JUG-RANGO(WKS-I,2))
053500           MOVE 'Y' TO WKS-JUG-DEBE-APOSTAR-FLAG
053600        END-IF
053700     END-IF
053800     IF JUG-DEBE-APOSTAR
053900        MOVE 'APUESTA' TO WKS-ACCION-SUB
054000        CALL 'TH1D1EST' USING WKS-ACCION-SUB WKS-CALLE-ACTUAL
054100                         WKS-INDICE-MANO WKS-CARTA-UNA
054200                         JUG-REG(WKS-I) WKS-RESULTADO-SUB
054300        IF WKS-RESULTADO-SUB NOT = 'OK'
054400           PERFORM 446-HACE-CHEQUEO
054500        ELSE
054600           MOVE SPACES TO WKS-LINEA
054700           STRING 'PLAYER '              DELIMITED BY SIZE
054800                  WKS-I                  DELIMITED BY SIZE
054900                  ' BETS ON STREET '     DELIMITED BY SIZE
055000                  WKS-CALLE-ACTUAL       DELIMITED BY SIZE
055100                  INTO WKS-LINEA
055200           END-STRING
055300           PERFORM 800-ESCRIBE-BITACORA
055400        END-IF
055500     ELSE
055600        PERFORM 446-HACE-CHEQUEO
055700     END-IF.
055800 445-DECIDE-JUGADOR-E. EXIT.
055900
056000 446-HACE-CHEQUEO SECTION.
056100     MOVE 'CHEQUEO' TO WKS-ACCION-SUB
056200     CALL 'TH1D1EST' USING WKS-ACCION-SUB WKS-CALLE-ACTUAL
056300                      WKS-INDICE-MANO WKS-CARTA-UNA
056400                      JUG-REG(WKS-I) WKS-RESULTADO-SUB
056500     MOVE SPACES TO WKS-LINEA
056600     IF WKS-RESULTADO-SUB = 'PENALIZA'
056700        STRING 'PLAYER '                       DELIMITED BY SIZE
056800               WKS-I                           DELIMITED BY SIZE
056900               ' CHECKS RIVER W/O A BET - '    DELIMITED BY SIZE
057000               'FORFEITS ANTE/BLIND'           DELIMITED BY SIZE
057100               INTO WKS-LINEA
057200        END-STRING
057300     ELSE
057400        STRING 'PLAYER '          DELIMITED BY SIZE
057500               WKS-I              DELIMITED BY SIZE
057600               ' CHECKS ON STREET ' DELIMITED BY SIZE
057700               WKS-CALLE-ACTUAL   DELIMITED BY SIZE
057800               INTO WKS-LINEA
057900        END-STRING
058000     END-IF
058100     PERFORM 800-ESCRIBE-BITACORA.
058200 446-HACE-CHEQUEO-E. EXIT.
058300
058400******************************************************************
058500*    R E P A R T E   N   C A R T A S   A   L A   M E S A           *
058600******************************************************************
058700 450-REPARTE-MESA SECTION.
058800     MOVE WKS-CUANTAS TO WKS-J
058900     MOVE 'REPARTIR-N' TO WKS-ACCION-SUB
059000     CALL 'TH1D1BAR' USING WKS-ACCION-SUB WKS-J WKS-CARTA-SALIDA
059100                            BARAJA WKS-RESULTADO-SUB
059200     MOVE 1 TO WKS-I
059300     PERFORM 450-COLOCA-CARTA-010 THRU 450-COLOCA-CARTA-090
059400             UNTIL WKS-I > WKS-CUANTAS.
059500 450-REPARTE-MESA-E. EXIT.
059600
059700 450-COLOCA-CARTA-010.
059800     IF WKS-CALLE-ACTUAL = 'P'
059900        MOVE WKC-RANGO(WKS-I) TO COM-RANGO(WKS-I)
060000        MOVE WKC-PALO (WKS-I) TO COM-PALO (WKS-I)
060100     ELSE
060200        IF WKS-CALLE-ACTUAL = 'F'
060300           MOVE WKC-RANGO(WKS-I) TO COM-RANGO(4)
060400           MOVE WKC-PALO (WKS-I) TO COM-PALO (4)
060500        ELSE
060600           MOVE WKC-RANGO(WKS-I) TO COM-RANGO(5)
060700           MOVE WKC-PALO (WKS-I) TO COM-PALO (5)
060800        END-IF
060900     END-IF
061000     MOVE SPACES TO WKS-LINEA
061100     STRING 'COMMUNITY CARD DEALT: ' DELIMITED BY SIZE
061200            WKC-RANGO(WKS-I)         DELIMITED BY SIZE
061300            '-'                      DELIMITED BY SIZE
061400            WKC-PALO (WKS-I)         DELIMITED BY SIZE
061500            INTO WKS-LINEA
061600     END-STRING
061700     PERFORM 800-ESCRIBE-BITACORA.
061800 450-COLOCA-CARTA-090.
061900     ADD 1 TO WKS-I.
062000
062100******************************************************************
062200*   C A L C U L A   E L   B O T E   ( I N F O R M A T I V O )      *
062300******************************************************************
062400 460-CALCULA-BOTE SECTION.
062500     MOVE 0 TO WKS-BOTE
062600     MOVE 1 TO WKS-I
062700     PERFORM 460-SUMA-BOTE-010 THRU 460-SUMA-BOTE-090
062800             UNTIL WKS-I > WKS-NUM-JUGADORES
062900     MOVE SPACES TO WKS-LINEA
063000     STRING 'STREET ' DELIMITED BY SIZE
063100            WKS-CALLE-ACTUAL DELIMITED BY SIZE
063200            ' DECISIONS DONE - POT: ' DELIMITED BY SIZE
063300            WKS-BOTE            DELIMITED BY SIZE
063400            INTO WKS-LINEA
063500     END-STRING
063600     PERFORM 800-ESCRIBE-BITACORA.
063700 460-CALCULA-BOTE-E. EXIT.
063800
063900 460-SUMA-BOTE-010.
064000     ADD JUG-ANTE(WKS-I) JUG-CIEGA(WKS-I)
064100         JUG-APUESTA(WKS-I) TO WKS-BOTE.
064200 460-SUMA-BOTE-090.
064300     ADD 1 TO WKS-I.
064400
064500******************************************************************
064600*   S H O W D O W N :   E V A L U A   C R U P I E R   Y   C A D A  *
064700*   J U G A D O R   A C T I V O   C O N T R A   E L                *
064800******************************************************************
064900 500-SHOWDOWN SECTION.
065000     MOVE CRU-RANGO(1) TO WKS-ST-RANGO(1)
065100     MOVE CRU-PALO (1) TO WKS-ST-PALO (1)
065200     MOVE CRU-RANGO(2) TO WKS-ST-RANGO(2)
065300     MOVE CRU-PALO (2) TO WKS-ST-PALO (2)
065400     MOVE 1 TO WKS-I
065500     PERFORM 500-COPIA-MESA-010 THRU 500-COPIA-MESA-090
065600             UNTIL WKS-I > 5
065700     MOVE 'EVALUAR' TO WKS-ACCION-SUB
065800     CALL 'TH1D1EVM' USING WKS-ACCION-SUB WKS-SIETE-TRABAJO
065900                      WKS-MANO-CRUPIER WKS-MANO-CRUPIER
066000                      WKS-MANO-CRUPIER WKS-RESULTADO-SUB
066100     MOVE 'N' TO WKS-CRUPIER-CALIFICA-FLAG
066200     IF MCR-CATEGORIA >= 1
066300        MOVE 'Y' TO WKS-CRUPIER-CALIFICA-FLAG
066400     END-IF
066500     MOVE 1 TO WKS-I
066600     PERFORM 500-EVALUA-JUGADOR-010 THRU 500-EVALUA-JUGADOR-090
066700             UNTIL WKS-I > WKS-NUM-JUGADORES.
066800 500-SHOWDOWN-E. EXIT.
066900
067000 500-COPIA-MESA-010.
067100     MOVE COM-RANGO(WKS-I) TO WKS-ST-RANGO(WKS-I + 2)
067200     MOVE COM-PALO (WKS-I) TO WKS-ST-PALO (WKS-I + 2).
067300 500-COPIA-MESA-090.
067400     ADD 1 TO WKS-I.
067500
067600 500-EVALUA-JUGADOR-010.
067700     IF JUG-ACTIVO(WKS-I)
067800        MOVE JUG-RANGO(WKS-I,1) TO WKS-ST-RANGO(1)
067900        MOVE JUG-PALO (WKS-I,1) TO WKS-ST-PALO (1)
068000        MOVE JUG-RANGO(WKS-I,2) TO WKS-ST-RANGO(2)
068100        MOVE JUG-PALO (WKS-I,2) TO WKS-ST-PALO (2)
068200        MOVE 1 TO WKS-J
068300        PERFORM 500-COPIA-MESA-JUG-010 THRU 500-COPIA-MESA-JUG-090
068400                UNTIL WKS-J > 5
068500        MOVE 'EVALUAR' TO WKS-ACCION-SUB
068600        CALL 'TH1D1EVM' USING WKS-ACCION-SUB
068700                         WKS-SIETE-TRABAJO MJG-REG(WKS-I)
068800                         MJG-REG(WKS-I) MJG-REG(WKS-I)
068900                         WKS-RESULTADO-SUB
069000     END-IF.
069100 500-EVALUA-JUGADOR-090.
069200     ADD 1 TO WKS-I.
069300
069400 500-COPIA-MESA-JUG-010.
069500     MOVE COM-RANGO(WKS-J) TO WKS-ST-RANGO(WKS-J + 2)
069600     MOVE COM-PALO (WKS-J) TO WKS-ST-PALO (WKS-J + 2).
069700 500-COPIA-MESA-JUG-090.
069800     ADD 1 TO WKS-J.
069900
070000******************************************************************
070100*   L I Q U I D A   L A   M A N O :   C O M P A R A   C A D A      *
070200*   A C T I V O   C O N T R A   E L   C R U P I E R   Y   P A G A  *
070300******************************************************************
070400 600-LIQUIDA-MANO SECTION.
070500     MOVE 1 TO WKS-I
070600     PERFORM 600-LIQUIDA-JUGADOR-010 THRU 600-LIQUIDA-JUGADOR-090
070700             UNTIL WKS-I > WKS-NUM-JUGADORES.
070800 600-LIQUIDA-MANO-E. EXIT.
070900
071000 600-LIQUIDA-JUGADOR-010.
071100     IF JUG-ACTIVO(WKS-I)
071200        PERFORM 610-COMPARA-CON-CRUPIER
071300        PERFORM 620-LIQUIDA-APUESTA
071400        PERFORM 630-LIQUIDA-ANTE
071500        PERFORM 640-LIQUIDA-CIEGA
071600        ADD WKS-RETORNO-ANTE WKS-RETORNO-CIEGA
071700            WKS-RETORNO-APUESTA TO JUG-DINERO(WKS-I)
071800        PERFORM 650-ESCRIBE-LIQUIDACION
071900     END-IF.
072000 600-LIQUIDA-JUGADOR-090.
072100     ADD 1 TO WKS-I.
072200
072300 610-COMPARA-CON-CRUPIER SECTION.
072400     MOVE 'COMPARAR' TO WKS-ACCION-SUB
072500     CALL 'TH1D1EVM' USING WKS-ACCION-SUB WKS-SIETE-TRABAJO
072600                      WKS-MANO-CRUPIER MJG-REG(WKS-I)
072700                      WKS-MANO-CRUPIER WKS-RESULTADO-SUB
072800     MOVE WKS-RESULTADO-SUB(1:1) TO WKS-COMPARA-RESULTADO
072900     EVALUATE WKS-COMPARA-RESULTADO
073000         WHEN 'G'  MOVE 'W' TO WKS-OUTCOME-EDIT
073100         WHEN 'E'  MOVE 'T' TO WKS-OUTCOME-EDIT
073200         WHEN OTHER MOVE 'L' TO WKS-OUTCOME-EDIT
073300     END-EVALUATE
073400     MOVE SPACES TO WKS-LINEA
073500     STRING 'PLAZA '          DELIMITED BY SIZE
073600            WKS-I             DELIMITED BY SIZE
073700            ' SHOWDOWN CATEG '   DELIMITED BY SIZE
073800            MJG-CATEGORIA(WKS-I) DELIMITED BY SIZE
073900            ' VS DEALER: '   DELIMITED BY SIZE
074000            WKS-OUTCOME-EDIT DELIMITED BY SIZE
074100            INTO WKS-LINEA
074200     END-STRING
074300     PERFORM 800-ESCRIBE-BITACORA.
074400 610-COMPARA-CON-CRUPIER-E. EXIT.
074500
074600******************************************************************
074700*    L I Q U I D A   L A   A P U E S T A   D E   J U E G O        *
074800******************************************************************
074900 620-LIQUIDA-APUESTA SECTION.
075000     MOVE 0 TO WKS-RETORNO-APUESTA
075100     IF JUG-APUESTA(WKS-I) > 0
075200        EVALUATE WKS-COMPARA-RESULTADO
075300            WHEN 'G'
075400                COMPUTE WKS-RETORNO-APUESTA =
075500                        JUG-APUESTA(WKS-I) * 2
075600            WHEN 'E'
075700                MOVE JUG-APUESTA(WKS-I) TO WKS-RETORNO-APUESTA
075800            WHEN OTHER
075900                MOVE 0 TO WKS-RETORNO-APUESTA
076000        END-EVALUATE
076100     END-IF.
076200 620-LIQUIDA-APUESTA-E. EXIT.
076300
076400******************************************************************
076500*    L I Q U I D A   L A   A N T E                                *
076600******************************************************************
076700 630-LIQUIDA-ANTE SECTION.
076800     MOVE 0 TO WKS-RETORNO-ANTE
076900     IF NOT CRUPIER-CALIFICA
077000        MOVE JUG-ANTE(WKS-I) TO WKS-RETORNO-ANTE
077100     ELSE
077200        EVALUATE WKS-COMPARA-RESULTADO
077300            WHEN 'G'
077400                COMPUTE WKS-RETORNO-ANTE =
077500                        JUG-ANTE(WKS-I) * 2
077600            WHEN 'E'
077700                MOVE JUG-ANTE(WKS-I) TO WKS-RETORNO-ANTE
077800            WHEN OTHER
077900                MOVE 0 TO WKS-RETORNO-ANTE
078000        END-EVALUATE
078100     END-IF.
078200 630-LIQUIDA-ANTE-E. EXIT.
078300
078400******************************************************************
078500*    L I Q U I D A   L A   C I E G A   ( T A B L A   D E   P A G O S *
078600*    S E G U N   L A   C A T E G O R I A   D E L   J U G A D O R )  *
078700******************************************************************
078800 640-LIQUIDA-CIEGA SECTION.
078900     MOVE 0 TO WKS-RETORNO-CIEGA
079000     EVALUATE WKS-COMPARA-RESULTADO
079100         WHEN 'P'
079200             MOVE 0 TO WKS-RETORNO-CIEGA
079300         WHEN 'E'
079400             MOVE JUG-CIEGA(WKS-I) TO WKS-RETORNO-CIEGA
079500         WHEN OTHER
079600             IF MJG-CATEGORIA(WKS-I) < 4
079700                MOVE JUG-CIEGA(WKS-I) TO WKS-RETORNO-CIEGA
079800             ELSE
079900                EVALUATE MJG-CATEGORIA(WKS-I)
080000                    WHEN 4
080100                        COMPUTE WKS-RETORNO-CIEGA =
080200                                JUG-CIEGA(WKS-I) * 2
080300                    WHEN 5
080400                        COMPUTE WKS-MULT-TRES =
080500                                JUG-CIEGA(WKS-I) * 3
080600                        COMPUTE WKS-RETORNO-CIEGA =
080700                                JUG-CIEGA(WKS-I) +
080800                                (WKS-MULT-TRES / 2)               PEDR1343
080900                    WHEN 6
081000                        COMPUTE WKS-RETORNO-CIEGA =
081100                                JUG-CIEGA(WKS-I) * 4
081200                    WHEN 7
081300                        COMPUTE WKS-RETORNO-CIEGA =
081400                                JUG-CIEGA(WKS-I) * 11
081500                    WHEN 8
081600                        IF MJG-DESEMPATE(WKS-I,1) = 14
081700                           COMPUTE WKS-RETORNO-CIEGA =
081800                                   JUG-CIEGA(WKS-I) * 501
081900                        ELSE
082000                           COMPUTE WKS-RETORNO-CIEGA =
082100                                   JUG-CIEGA(WKS-I) * 51
082200                        END-IF
082300                END-EVALUATE
082400             END-IF
082500     END-EVALUATE.
082600 640-LIQUIDA-CIEGA-E. EXIT.
082700
082800******************************************************************
082900*  E S C R I B E   E L   R E G I S T R O   D E   L I Q U I D A C I O N *
083000*  Y   L A   L I N E A   D E   B I T A C O R A   D E   L A   M A N O *
083100******************************************************************
083200 650-ESCRIBE-LIQUIDACION SECTION.
083300     MOVE WKS-MANO-ACTUAL    TO LIQ-ITERACION
083400     MOVE WKS-I              TO LIQ-POSICION
083500     MOVE MJG-CATEGORIA(WKS-I) TO LIQ-CATEGORIA
083600     EVALUATE WKS-COMPARA-RESULTADO
083700         WHEN 'G'  MOVE 'W' TO LIQ-RESULTADO
083800         WHEN 'E'  MOVE 'T' TO LIQ-RESULTADO
083900         WHEN OTHER MOVE 'L' TO LIQ-RESULTADO
084000     END-EVALUATE
084100     MOVE WKS-RETORNO-ANTE    TO LIQ-RETORNO-ANTE
084200     MOVE WKS-RETORNO-CIEGA   TO LIQ-RETORNO-CIEGA
084300     MOVE WKS-RETORNO-APUESTA TO LIQ-RETORNO-APUESTA
084400     MOVE SPACES              TO FILLER OF REG-LIQUIDACION
084500     WRITE REG-LIQUIDACION
084600     MOVE WKS-MANO-ACTUAL TO WKS-MANO-EDIT
084700     MOVE SPACES TO WKS-LINEA
084800     STRING 'MANO ' DELIMITED BY SIZE
084900            WKS-MANO-EDIT DELIMITED BY SIZE
085000            ' PLAZA '     DELIMITED BY SIZE
085100            WKS-I         DELIMITED BY SIZE
085200            ' CATEG '     DELIMITED BY SIZE
085300            MJG-CATEGORIA(WKS-I) DELIMITED BY SIZE
085400            ' RES '       DELIMITED BY SIZE
085500            LIQ-RESULTADO DELIMITED BY SIZE
085600            ' ANTE '      DELIMITED BY SIZE
085700            WKS-RETORNO-ANTE DELIMITED BY SIZE
085800            ' BLIND '     DELIMITED BY SIZE
085900            WKS-RETORNO-CIEGA DELIMITED BY SIZE
086000            ' PLAY '      DELIMITED BY SIZE
086100            WKS-RETORNO-APUESTA DELIMITED BY SIZE
086200            ' DLQ '       DELIMITED BY SIZE
086300            WKS-CRUPIER-CALIFICA-FLAG DELIMITED BY SIZE
086400            INTO WKS-LINEA
086500     END-STRING
086600     PERFORM 800-ESCRIBE-BITACORA.
086700 650-ESCRIBE-LIQUIDACION-E. EXIT.
086800
086900******************************************************************
087000*               R E P O R T E   F I N A L   D E   D I N E R O     *
087100******************************************************************
087200 900-REPORTE-FINAL SECTION.
087300     MOVE SPACES TO WKS-LINEA
087400     MOVE 'FINAL RESULTS' TO WKS-LINEA
087500     PERFORM 800-ESCRIBE-BITACORA
087600     MOVE 0 TO WKS-DINERO-TOTAL
087700     MOVE 1 TO WKS-I
087800     PERFORM 900-IMPRIME-JUGADOR-010 THRU 900-IMPRIME-JUGADOR-090
087900             UNTIL WKS-I > WKS-NUM-JUGADORES
088000     MOVE WKS-DINERO-TOTAL TO WKS-MONTO-EDIT
088100     MOVE SPACES TO WKS-LINEA
088200     STRING 'TOTAL MONEY IN GAME: $' DELIMITED BY SIZE
088300            WKS-MONTO-EDIT           DELIMITED BY SIZE
088400            INTO WKS-LINEA
088500     END-STRING
088600     PERFORM 800-ESCRIBE-BITACORA.
088700 900-REPORTE-FINAL-E. EXIT.
088800
088900 900-IMPRIME-JUGADOR-010.
089000     ADD JUG-DINERO(WKS-I) TO WKS-DINERO-TOTAL
089100     MOVE JUG-DINERO(WKS-I) TO WKS-MONTO-EDIT
089200     MOVE SPACES TO WKS-LINEA
089300     STRING 'PLAYER ' DELIMITED BY SIZE
089400            WKS-I     DELIMITED BY SIZE
089500            ' - FINAL MONEY: $' DELIMITED BY SIZE
089600            WKS-MONTO-EDIT      DELIMITED BY SIZE
089700            INTO WKS-LINEA
089800     END-STRING
089900     PERFORM 800-ESCRIBE-BITACORA.
090000 900-IMPRIME-JUGADOR-090.
090100     ADD 1 TO WKS-I.
090200
090300******************************************************************
090400*        E S C R I B E   U N A   L I N E A   D E   B I T A C O R A *
090500******************************************************************
090600 800-ESCRIBE-BITACORA SECTION.
090700     MOVE WKS-LINEA TO BIT-TEXTO
090800     MOVE SPACES    TO FILLER OF REG-BITACORA
090900     WRITE REG-BITACORA.
091000 800-ESCRIBE-BITACORA-E. EXIT.
091100
091200******************************************************************
091300*                  C I E R R A   A R C H I V O S                 *
091400******************************************************************
091500 950-CIERRA-ARCHIVOS SECTION.
091600     MOVE 'CERRAR' TO WKS-ACCION-SUB
091700     CALL 'TH1D1BAR' USING WKS-ACCION-SUB WKS-J WKS-CARTA-SALIDA
091800                            BARAJA WKS-RESULTADO-SUB
091900     CLOSE PARCFG
092000     CLOSE LIQUID
092100     CLOSE BITACORA.
092200 950-CIERRA-ARCHIVOS-E. EXIT.
