000100******************************************************************
000200* FECHA       : 06/03/1991                                       *
000300* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000400* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000500* PROGRAMA    : TH1D1EVM                                         *
000600* TIPO        : BATCH (SUBRUTINA LLAMADA)                        *
000700* DESCRIPCION : EVALUADOR DE MANOS.  CLASIFICA LA MEJOR MANO DE  *
000800*             : 5 CARTAS DENTRO DE 7 (2 DE MANO + 5 COMUNES) EN  *
000900*             : UNA DE 9 CATEGORIAS CON SU VECTOR DE DESEMPATE,  *
001000*             : Y COMPARA DOS MANOS YA EVALUADAS.                *
001100* ARCHIVOS    : NO APLICA                                        *
001200* ACCION (ES) : EVALUAR, COMPARAR                                *
001300* PROGRAMA(S) : NINGUNO (LLAMADO POR TH1D1MOT)                   *
001400* CANAL       : BATCH                                            *
001500* INSTALADO   : 18/03/1991                                       *
001600* BPM/RATIONAL: 241192                                           *
001700* NOMBRE      : MOTOR DE SIMULACION TEXAS HOLDEM ULTIMATE        *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000* 06/03/1991 HDLG 241192  VERSION INICIAL (ALTA, PAR, DOS PARES, *
002100*                         TRIO, COLOR, FULL, POKER).              *
002200* 14/07/1991 HDLG 241202  SE AGREGA ESCALERA Y ESCALERA DE COLOR *
002300*                         INCLUYENDO EL CASO ESPECIAL DE LA      *
002400*                         "RUEDA" (A-2-3-4-5, CARTA ALTA 5).     *
002500* 21/11/1994 EEDR 241213  CORRECCION: EL DESEMPATE DE FULL HOUSE *
002600*                         DEBE TOMAR EL MEJOR PAR ENTRE EL       *
002700*                         SEGUNDO TRIO Y UN PAR SUELTO.          *
002800* 04/01/1999 HDLG 241301  REVISION Y2K: SIN CAMPOS DE FECHA EN   *
002900*                         ESTA SUBRUTINA, NO APLICA CAMBIO.      *
003000* 16/09/2004 PEDR 241342  SE AGREGA LA ACCION COMPARAR PARA      *
003100*                         USO DIRECTO DEL MOTOR EN EL SHOWDOWN.  *
003200* 14/08/2006 JPAC 241352  SE RETIRAN LOS PERFORM VARYING EN      *
003300*                         LINEA DE TODOS LOS BARRIDOS (VALORES,  *
003400*                         FRECUENCIAS, COLOR, ESCALERA, GRUPOS,  *
003500*                         DESEMPATE GENERICO Y COMPARACION) Y SE *
003600*                         VUELVE A PARRAFOS NUMERADOS CON        *
003700*                         PERFORM ... THRU, SEGUN EL ESTANDAR.   *
003800*                         LOS CONTADORES SUELTOS WKS-I/WKS-J Y   *
003900*                         LAS BANDERAS DE BARRIDO PASAN A NIVEL  *
004000*                         77.                                    *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    TH1D1EVM.
004400 AUTHOR.        HUGO DE LEON.
004500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - PLATAFORMA BATCH.
004600 DATE-WRITTEN.  06/03/1991.
004700 DATE-COMPILED.
004800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*          C O N T A D O R E S   Y   B A N D E R A S   S U E L T A S*
005900******************************************************************
006000 77  WKS-I                       PIC 9(02) VALUE ZEROES.
006100 77  WKS-J                       PIC 9(02) VALUE ZEROES.
006200 77  WKS-INDICE                  PIC 9(02) COMP VALUE ZEROES.
006300 77  WKS-ENCONTRADO-FLAG         PIC X(01) VALUE 'N'.
006400     88  WKS-ENCONTRADO                   VALUE 'Y'.
006500 77  WKS-PALO-COLOR              PIC 9(01) VALUE ZEROES.
006600 77  WKS-ESCALERA-ALTA           PIC 9(02) VALUE ZEROES.
006700 77  WKS-ESCALERA-COLOR-ALTA     PIC 9(02) VALUE ZEROES.
006800 77  WKS-CUAD                    PIC 9(02) VALUE ZEROES.
006900 77  WKS-TRIO1                   PIC 9(02) VALUE ZEROES.
007000 77  WKS-TRIO2                   PIC 9(02) VALUE ZEROES.
007100 77  WKS-PAR1                    PIC 9(02) VALUE ZEROES.
007200 77  WKS-PAR2                    PIC 9(02) VALUE ZEROES.
007300 77  WKS-PAR3                    PIC 9(02) VALUE ZEROES.
007400 77  WKS-EXCLUYE-1               PIC 9(02) VALUE ZEROES.
007500 77  WKS-EXCLUYE-2               PIC 9(02) VALUE ZEROES.
007600 77  WKS-NECESITO                PIC 9(01) VALUE ZEROES.
007700******************************************************************
007800*               C A M P O S     D E     T R A B A J O            *
007900******************************************************************
008000*    VALOR DE COMPARACION DE CADA UNA DE LAS 7 CARTAS (AS = 14)
008100 01  WKS-VALOR OCCURS 7 TIMES    PIC 9(02) VALUE ZEROES.
008200 01  WKS-VALOR-R REDEFINES WKS-VALOR
008300                                 PIC 9(14).
008400
008500*    FRECUENCIA DE CADA VALOR (2-14) ENTRE LAS 7 CARTAS
008600 01  WKS-CONTEO-VALOR OCCURS 14 TIMES
008700                                 PIC 9(01) VALUE ZEROES.
008800 01  WKS-CONTEO-VALOR-R REDEFINES WKS-CONTEO-VALOR.
008900     02  WKS-CONTEO-MITAD OCCURS 2 TIMES
009000                                 PIC 9(07).
009100
009200*    FRECUENCIA DE CADA PALO, Y DE CADA VALOR DENTRO DE CADA PALO
009300 01  WKS-CONTEO-PALO OCCURS 4 TIMES
009400                                 PIC 9(01) VALUE ZEROES.
009500 01  WKS-CONTEO-VALOR-PALO.
009600     02  WKS-CVP-PALO OCCURS 4 TIMES.
009700         03  WKS-CVP-VALOR OCCURS 14 TIMES
009800                                 PIC 9(01) VALUE ZEROES.
009900
010000*    EXCLUSIONES Y SALIDA DE LA BUSQUEDA GENERICA DE DESEMPATE
010100 01  WKS-DESEMP-TMP OCCURS 5 TIMES
010200                                 PIC 9(02) VALUE ZEROES.
010300
010400 LINKAGE SECTION.
010500 01  LK-ACCION                   PIC X(10).
010600 01  LK-CARTAS-ENTRADA.
010700     02  LK-CE-CARTA OCCURS 7 TIMES.
010800         03  LKE-RANGO           PIC 9(02).
010900         03  LKE-PALO            PIC X(01).
011000 01  LK-CARTAS-ENTRADA-R REDEFINES LK-CARTAS-ENTRADA.
011100     02  LK-CE-BYTE OCCURS 21 TIMES
011200                                 PIC X(01).
011300     COPY THEVAL REPLACING ==MANO-EVALUADA== BY ==LK-MANO-SALIDA==
011400                           ==MEV-==          BY ==MSL-==.
011500     COPY THEVAL REPLACING ==MANO-EVALUADA== BY ==LK-MANO-A==
011600                           ==MEV-==          BY ==MVA-==.
011700     COPY THEVAL REPLACING ==MANO-EVALUADA== BY ==LK-MANO-B==
011800                           ==MEV-==          BY ==MVB-==.
011900 01  LK-RESULTADO                PIC X(10).
012000
012100 PROCEDURE DIVISION USING LK-ACCION LK-CARTAS-ENTRADA
012200                           LK-MANO-SALIDA LK-MANO-A LK-MANO-B
012300                           LK-RESULTADO.
012400******************************************************************
012500*               S E C C I O N    P R I N C I P A L               *
012600******************************************************************
012700 000-MAIN SECTION.
012800     MOVE SPACES TO LK-RESULTADO
012900     EVALUATE LK-ACCION
013000         WHEN 'EVALUAR'
013100             PERFORM EVALUA-SIETE-CARTAS
013200         WHEN 'COMPARAR'                                          PEDR1342
013300             PERFORM COMPARA-DOS-MANOS
013400         WHEN OTHER
013500             MOVE 'ACCIONMALA' TO LK-RESULTADO
013600     END-EVALUATE
013700     GOBACK.
013800 000-MAIN-E. EXIT.
013900
014000******************************************************************
014100*     E V A L U A   L A S   7   C A R T A S   D E L   P A R T I C *
014200******************************************************************
014300 EVALUA-SIETE-CARTAS SECTION.
014400     PERFORM CALCULA-VALORES
014500     PERFORM CUENTA-FRECUENCIAS
014600     PERFORM BUSCA-COLOR
014700     PERFORM BUSCA-ESCALERA
014800     PERFORM BUSCA-ESCALERA-COLOR
014900     PERFORM BUSCA-GRUPOS
015000     PERFORM CLASIFICA-MANO
015100     MOVE 'OK' TO LK-RESULTADO.
015200 EVALUA-SIETE-CARTAS-E. EXIT.
015300
015400******************************************************************
015500*   C A L C U L A   E L   V A L O R   D E   C O M P A R A C I O N *
015600******************************************************************
015700 CALCULA-VALORES SECTION.
015800     MOVE 1 TO WKS-I
015900     PERFORM CALCULA-VALORES-010 THRU CALCULA-VALORES-090
016000             UNTIL WKS-I > 7.
016100 CALCULA-VALORES-E. EXIT.
016200
016300 CALCULA-VALORES-010.
016400     IF LKE-RANGO(WKS-I) = 1
016500        MOVE 14 TO WKS-VALOR(WKS-I)
016600     ELSE
016700        MOVE LKE-RANGO(WKS-I) TO WKS-VALOR(WKS-I)
016800     END-IF.
016900 CALCULA-VALORES-090.
017000     ADD 1 TO WKS-I.
017100
017200******************************************************************
017300*     C U E N T A   F R E C U E N C I A S   D E   V A L O R       *
017400*     Y   D E   P A L O                                           *
017500******************************************************************
017600 CUENTA-FRECUENCIAS SECTION.
017700     MOVE ZEROES TO WKS-CONTEO-VALOR
017800     MOVE ZEROES TO WKS-CONTEO-PALO
017900     MOVE ZEROES TO WKS-CONTEO-VALOR-PALO
018000     MOVE 1 TO WKS-I
018100     PERFORM CUENTA-FRECUENCIAS-010 THRU CUENTA-FRECUENCIAS-090
018200             UNTIL WKS-I > 7.
018300 CUENTA-FRECUENCIAS-E. EXIT.
018400
018500 CUENTA-FRECUENCIAS-010.
018600     ADD 1 TO WKS-CONTEO-VALOR(WKS-VALOR(WKS-I))
018700     EVALUATE LKE-PALO(WKS-I)
018800         WHEN 'H'  MOVE 1 TO WKS-INDICE
018900         WHEN 'D'  MOVE 2 TO WKS-INDICE
019000         WHEN 'C'  MOVE 3 TO WKS-INDICE
019100         WHEN 'S'  MOVE 4 TO WKS-INDICE
019200     END-EVALUATE
019300     ADD 1 TO WKS-CONTEO-PALO(WKS-INDICE)
019400     ADD 1 TO WKS-CVP-VALOR(WKS-INDICE, WKS-VALOR(WKS-I)).
019500 CUENTA-FRECUENCIAS-090.
019600     ADD 1 TO WKS-I.
019700
019800******************************************************************
019900*      B U S C A   P A L O   C O N   5   O   M A S   C A R T A S *
020000******************************************************************
020100 BUSCA-COLOR SECTION.
020200     MOVE 0 TO WKS-PALO-COLOR
020300     MOVE 1 TO WKS-I
020400     PERFORM BUSCA-COLOR-010 THRU BUSCA-COLOR-090
020500             UNTIL WKS-I > 4.
020600 BUSCA-COLOR-E. EXIT.
020700
020800 BUSCA-COLOR-010.
020900     IF WKS-CONTEO-PALO(WKS-I) >= 5
021000        MOVE WKS-I TO WKS-PALO-COLOR
021100     END-IF.
021200 BUSCA-COLOR-090.
021300     ADD 1 TO WKS-I.
021400
021500******************************************************************
021600*   B U S C A   L A   M E J O R   E S C A L E R A   ( 7   C A R T ) *
021700******************************************************************
021800 BUSCA-ESCALERA SECTION.
021900     MOVE 0 TO WKS-ESCALERA-ALTA
022000     MOVE 'N' TO WKS-ENCONTRADO-FLAG
022100     MOVE 14 TO WKS-I
022200     PERFORM BUSCA-ESCALERA-010 THRU BUSCA-ESCALERA-090
022300             UNTIL WKS-I < 6 OR WKS-ENCONTRADO
022400     IF NOT WKS-ENCONTRADO
022500        IF WKS-CONTEO-VALOR(14) NOT = 0 AND
022600           WKS-CONTEO-VALOR(2)  NOT = 0 AND
022700           WKS-CONTEO-VALOR(3)  NOT = 0 AND
022800           WKS-CONTEO-VALOR(4)  NOT = 0 AND
022900           WKS-CONTEO-VALOR(5)  NOT = 0
023000           MOVE 5 TO WKS-ESCALERA-ALTA
023100        END-IF
023200     END-IF.
023300 BUSCA-ESCALERA-E. EXIT.
023400
023500 BUSCA-ESCALERA-010.
023600     IF WKS-CONTEO-VALOR(WKS-I)     NOT = 0 AND
023700        WKS-CONTEO-VALOR(WKS-I - 1) NOT = 0 AND
023800        WKS-CONTEO-VALOR(WKS-I - 2) NOT = 0 AND
023900        WKS-CONTEO-VALOR(WKS-I - 3) NOT = 0 AND
024000        WKS-CONTEO-VALOR(WKS-I - 4) NOT = 0
024100        MOVE WKS-I TO WKS-ESCALERA-ALTA
024200        MOVE 'Y'   TO WKS-ENCONTRADO-FLAG
024300     END-IF.
024400 BUSCA-ESCALERA-090.
024500     SUBTRACT 1 FROM WKS-I.
024600
024700******************************************************************
024800*  B U S C A   E S C A L E R A   D E   C O L O R   ( S I   H A Y ) *
024900******************************************************************
025000 BUSCA-ESCALERA-COLOR SECTION.
025100     MOVE 0 TO WKS-ESCALERA-COLOR-ALTA
025200     IF WKS-PALO-COLOR > 0
025300        MOVE 'N' TO WKS-ENCONTRADO-FLAG
025400        MOVE 14 TO WKS-I
025500        PERFORM BUSCA-ESCALERA-COLOR-010 THRU
025600                BUSCA-ESCALERA-COLOR-090
025700                UNTIL WKS-I < 6 OR WKS-ENCONTRADO
025800        IF NOT WKS-ENCONTRADO
025900           IF WKS-CVP-VALOR(WKS-PALO-COLOR, 14) NOT = 0 AND
026000              WKS-CVP-VALOR(WKS-PALO-COLOR, 2)  NOT = 0 AND
026100              WKS-CVP-VALOR(WKS-PALO-COLOR, 3)  NOT = 0 AND
026200              WKS-CVP-VALOR(WKS-PALO-COLOR, 4)  NOT = 0 AND
026300              WKS-CVP-VALOR(WKS-PALO-COLOR, 5)  NOT = 0
026400              MOVE 5 TO WKS-ESCALERA-COLOR-ALTA
026500           END-IF
026600        END-IF
026700     END-IF.
026800 BUSCA-ESCALERA-COLOR-E. EXIT.
026900
027000 BUSCA-ESCALERA-COLOR-010.
027100     IF WKS-CVP-VALOR(WKS-PALO-COLOR, WKS-I)     NOT = 0
027200        AND WKS-CVP-VALOR(WKS-PALO-COLOR, WKS-I - 1)
027300                                                 NOT = 0
027400        AND WKS-CVP-VALOR(WKS-PALO-COLOR, WKS-I - 2)
027500                                                 NOT = 0
027600        AND WKS-CVP-VALOR(WKS-PALO-COLOR, WKS-I - 3)
027700                                                 NOT = 0
027800        AND WKS-CVP-VALOR(WKS-PALO-COLOR, WKS-I - 4)
027900                                                 NOT = 0
028000        MOVE WKS-I TO WKS-ESCALERA-COLOR-ALTA
028100        MOVE 'Y'   TO WKS-ENCONTRADO-FLAG
028200     END-IF.
028300 BUSCA-ESCALERA-COLOR-090.
028400     SUBTRACT 1 FROM WKS-I.
028500
028600******************************************************************
028700*   B U S C A   P O K E R / T R I O S / P A R E S   P R E S E N T *
028800******************************************************************
028900 BUSCA-GRUPOS SECTION.
029000     MOVE 0 TO WKS-CUAD  WKS-TRIO1 WKS-TRIO2
029100     MOVE 0 TO WKS-PAR1  WKS-PAR2  WKS-PAR3
029200     MOVE 14 TO WKS-I
029300     PERFORM BUSCA-GRUPOS-010 THRU BUSCA-GRUPOS-090
029400             UNTIL WKS-I < 2.
029500 BUSCA-GRUPOS-E. EXIT.
029600
029700 BUSCA-GRUPOS-010.
029800     EVALUATE WKS-CONTEO-VALOR(WKS-I)
029900         WHEN 4
030000             MOVE WKS-I TO WKS-CUAD
030100         WHEN 3
030200             IF WKS-TRIO1 = 0
030300                MOVE WKS-I TO WKS-TRIO1
030400             ELSE
030500                MOVE WKS-I TO WKS-TRIO2
030600             END-IF
030700         WHEN 2
030800             IF WKS-PAR1 = 0
030900                MOVE WKS-I TO WKS-PAR1
031000             ELSE
031100                IF WKS-PAR2 = 0
031200                   MOVE WKS-I TO WKS-PAR2
031300                ELSE
031400                   MOVE WKS-I TO WKS-PAR3
031500                END-IF
031600             END-IF
031700     END-EVALUATE.
031800 BUSCA-GRUPOS-090.
031900     SUBTRACT 1 FROM WKS-I.
032000
032100******************************************************************
032200*       C L A S I F I C A   L A   M A N O   Y   A R M A   E L    *
032300*       V E C T O R   D E   D E S E M P A T E                    *
032400******************************************************************
032500 CLASIFICA-MANO SECTION.
032600     MOVE ZEROES TO MSL-DESEMPATE
032700     IF WKS-ESCALERA-COLOR-ALTA > 0
032800        MOVE 8 TO MSL-CATEGORIA
032900        MOVE WKS-ESCALERA-COLOR-ALTA TO MSL-DESEMPATE(1)
033000     ELSE
033100        IF WKS-CUAD > 0
033200           MOVE 7 TO MSL-CATEGORIA
033300           MOVE WKS-CUAD TO MSL-DESEMPATE(1)
033400           MOVE WKS-CUAD TO WKS-EXCLUYE-1
033500           MOVE 0        TO WKS-EXCLUYE-2
033600           MOVE 1        TO WKS-NECESITO
033700           PERFORM BUSCA-DESEMPATE-GENERICO
033800           MOVE WKS-DESEMP-TMP(1) TO MSL-DESEMPATE(2)
033900        ELSE
034000           IF WKS-TRIO1 > 0 AND (WKS-TRIO2 > 0 OR WKS-PAR1 > 0)
034100              MOVE 6 TO MSL-CATEGORIA
034200              MOVE WKS-TRIO1 TO MSL-DESEMPATE(1)
034300              IF WKS-TRIO2 > WKS-PAR1
034400                 MOVE WKS-TRIO2 TO MSL-DESEMPATE(2)               EEDR1213
034500              ELSE
034600                 MOVE WKS-PAR1  TO MSL-DESEMPATE(2)
034700              END-IF
034800           ELSE
034900              IF WKS-PALO-COLOR > 0
035000                 MOVE 5 TO MSL-CATEGORIA
035100                 MOVE 5 TO WKS-NECESITO
035200                 PERFORM BUSCA-TOP-COLOR-GENERICO
035300                 MOVE WKS-DESEMP-TMP(1) TO MSL-DESEMPATE(1)
035400                 MOVE WKS-DESEMP-TMP(2) TO MSL-DESEMPATE(2)
035500                 MOVE WKS-DESEMP-TMP(3) TO MSL-DESEMPATE(3)
035600                 MOVE WKS-DESEMP-TMP(4) TO MSL-DESEMPATE(4)
035700                 MOVE WKS-DESEMP-TMP(5) TO MSL-DESEMPATE(5)
035800              ELSE
035900                 IF WKS-ESCALERA-ALTA > 0
036000                    MOVE 4 TO MSL-CATEGORIA
036100                    MOVE WKS-ESCALERA-ALTA TO MSL-DESEMPATE(1)
036200                 ELSE
036300                    IF WKS-TRIO1 > 0
036400                       MOVE 3 TO MSL-CATEGORIA
036500                       MOVE WKS-TRIO1 TO MSL-DESEMPATE(1)
036600                       MOVE WKS-TRIO1 TO WKS-EXCLUYE-1
036700                       MOVE 0         TO WKS-EXCLUYE-2
036800                       MOVE 2         TO WKS-NECESITO
036900                       PERFORM BUSCA-DESEMPATE-GENERICO
037000                       MOVE WKS-DESEMP-TMP(1) TO MSL-DESEMPATE(2)
037100                       MOVE WKS-DESEMP-TMP(2) TO MSL-DESEMPATE(3)
037200                    ELSE
037300                       IF WKS-PAR2 > 0
037400                          MOVE 2 TO MSL-CATEGORIA
037500                          MOVE WKS-PAR1 TO MSL-DESEMPATE(1)
037600                          MOVE WKS-PAR2 TO MSL-DESEMPATE(2)
037700                          MOVE WKS-PAR1 TO WKS-EXCLUYE-1
037800                          MOVE WKS-PAR2 TO WKS-EXCLUYE-2
037900                          MOVE 1        TO WKS-NECESITO
038000                          PERFORM BUSCA-DESEMPATE-GENERICO
038100                          MOVE WKS-DESEMP-TMP(1) TO
038200                               MSL-DESEMPATE(3)
038300                       ELSE
038400                          IF WKS-PAR1 > 0
038500                             MOVE 1 TO MSL-CATEGORIA
038600                             MOVE WKS-PAR1 TO MSL-DESEMPATE(1)
038700                             MOVE WKS-PAR1 TO WKS-EXCLUYE-1
038800                             MOVE 0        TO WKS-EXCLUYE-2
038900                             MOVE 3        TO WKS-NECESITO
039000                             PERFORM BUSCA-DESEMPATE-GENERICO
039100                             MOVE WKS-DESEMP-TMP(1) TO
039200                                  MSL-DESEMPATE(2)
039300                             MOVE WKS-DESEMP-TMP(2) TO
039400                                  MSL-DESEMPATE(3)
039500                             MOVE WKS-DESEMP-TMP(3) TO
039600                                  MSL-DESEMPATE(4)
039700                          ELSE
039800                             MOVE 0 TO MSL-CATEGORIA
039900                             MOVE 0        TO WKS-EXCLUYE-1
040000                             MOVE 0        TO WKS-EXCLUYE-2
040100                             MOVE 5        TO WKS-NECESITO
040200                             PERFORM BUSCA-DESEMPATE-GENERICO
040300                             MOVE WKS-DESEMP-TMP(1) TO
040400                                  MSL-DESEMPATE(1)
040500                             MOVE WKS-DESEMP-TMP(2) TO
040600                                  MSL-DESEMPATE(2)
040700                             MOVE WKS-DESEMP-TMP(3) TO
040800                                  MSL-DESEMPATE(3)
040900                             MOVE WKS-DESEMP-TMP(4) TO
041000                                  MSL-DESEMPATE(4)
041100                             MOVE WKS-DESEMP-TMP(5) TO
041200                                  MSL-DESEMPATE(5)
041300                          END-IF
041400                       END-IF
041500                    END-IF
041600                 END-IF
041700              END-IF
041800           END-IF
041900        END-IF
042000     END-IF.
042100 CLASIFICA-MANO-E. EXIT.
042200
042300******************************************************************
042400*  B U S C A   L O S   W K S - N E C E S I T O   V A L O R E S   *
042500*  M A S   A L T O S   P R E S E N T E S,  E X C L U Y E N D O   *
042600*  W K S - E X C L U Y E - 1   Y   W K S - E X C L U Y E - 2     *
042700******************************************************************
042800 BUSCA-DESEMPATE-GENERICO SECTION.
042900     MOVE ZEROES TO WKS-DESEMP-TMP
043000     MOVE 0 TO WKS-J
043100     MOVE 14 TO WKS-I
043200     PERFORM BUSCA-DESEMPATE-GENERICO-010 THRU
043300             BUSCA-DESEMPATE-GENERICO-090
043400             UNTIL WKS-I < 2 OR WKS-J >= WKS-NECESITO.
043500 BUSCA-DESEMPATE-GENERICO-E. EXIT.
043600
043700 BUSCA-DESEMPATE-GENERICO-010.
043800     IF WKS-CONTEO-VALOR(WKS-I) NOT = 0
043900        AND WKS-I NOT = WKS-EXCLUYE-1
044000        AND WKS-I NOT = WKS-EXCLUYE-2
044100        ADD 1 TO WKS-J
044200        MOVE WKS-I TO WKS-DESEMP-TMP(WKS-J)
044300     END-IF.
044400 BUSCA-DESEMPATE-GENERICO-090.
044500     SUBTRACT 1 FROM WKS-I.
044600
044700******************************************************************
044800*   B U S C A   L O S   W K S - N E C E S I T O   V A L O R E S   *
044900*   M A S   A L T O S   D E L   P A L O   D E   C O L O R         *
045000******************************************************************
045100 BUSCA-TOP-COLOR-GENERICO SECTION.
045200     MOVE ZEROES TO WKS-DESEMP-TMP
045300     MOVE 0 TO WKS-J
045400     MOVE 14 TO WKS-I
045500     PERFORM BUSCA-TOP-COLOR-GENERICO-010 THRU
045600             BUSCA-TOP-COLOR-GENERICO-090
045700             UNTIL WKS-I < 2 OR WKS-J >= WKS-NECESITO.
045800 BUSCA-TOP-COLOR-GENERICO-E. EXIT.
045900
046000 BUSCA-TOP-COLOR-GENERICO-010.
046100     IF WKS-CVP-VALOR(WKS-PALO-COLOR, WKS-I) NOT = 0
046200        ADD 1 TO WKS-J
046300        MOVE WKS-I TO WKS-DESEMP-TMP(WKS-J)
046400     END-IF.
046500 BUSCA-TOP-COLOR-GENERICO-090.
046600     SUBTRACT 1 FROM WKS-I.
046700
046800******************************************************************
046900*   C O M P A R A   D O S   M A N O S   Y A   E V A L U A D A S   *
047000******************************************************************
047100 COMPARA-DOS-MANOS SECTION.
047200     IF MVA-CATEGORIA > MVB-CATEGORIA
047300        MOVE 'G' TO LK-RESULTADO
047400     ELSE
047500        IF MVA-CATEGORIA < MVB-CATEGORIA
047600           MOVE 'P' TO LK-RESULTADO
047700        ELSE
047800           MOVE 'E' TO LK-RESULTADO
047900           MOVE 'N' TO WKS-ENCONTRADO-FLAG
048000           MOVE 1 TO WKS-I
048100           PERFORM COMPARA-DOS-MANOS-010 THRU
048200                   COMPARA-DOS-MANOS-090
048300                   UNTIL WKS-I > 5 OR WKS-ENCONTRADO
048400        END-IF
048500     END-IF.
048600 COMPARA-DOS-MANOS-E. EXIT.
048700
048800 COMPARA-DOS-MANOS-010.
048900     IF MVA-DESEMPATE(WKS-I) > MVB-DESEMPATE(WKS-I)
049000        MOVE 'G' TO LK-RESULTADO
049100        MOVE 'Y' TO WKS-ENCONTRADO-FLAG
049200     ELSE
049300        IF MVA-DESEMPATE(WKS-I) < MVB-DESEMPATE(WKS-I)
049400           MOVE 'P' TO LK-RESULTADO
049500           MOVE 'Y' TO WKS-ENCONTRADO-FLAG
049600        END-IF
049700     END-IF.
049800 COMPARA-DOS-MANOS-090.
049900     ADD 1 TO WKS-I.
