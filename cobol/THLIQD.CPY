000100******************************************************************
000200*           R E G I S T R O   D E   L I Q U I D A C I O N        *
000300******************************************************************
000400* FECHA       : 06/03/1991                                       *
000500* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000600* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000700* COPY-BOOK   : THLIQD                                           *
000800* DESCRIPCION : UN REGISTRO POR JUGADOR ACTIVO, POR MANO, CON    *
000900*             : LOS RETORNOS DE ANTE/CIEGA/APUESTA LIQUIDADOS.   *
001000*             : ES TAMBIEN EL LAYOUT DEL ARCHIVO DE SALIDA       *
001100*             : LIQUID (28 BYTES).                               *
001200* BPM/RATIONAL: 241190                                           *
001300******************************************************************
001400 01  REG-LIQUIDACION.
001500     05  LIQ-ITERACION            PIC 9(04).
001600     05  LIQ-POSICION             PIC 9(01).
001700     05  LIQ-CATEGORIA            PIC 9(01).
001800     05  LIQ-RESULTADO            PIC X(01).
001900*        W=GANA AL CRUPIER (BEATS DEALER), L=PIERDE (LOSES),
001901*        T=EMPATA (TIES).  VALORES SEGUN CONTRATO DEL ARCHIVO
001902*        LIQUID: EL CALLER TRADUCE SU CODIGO INTERNO G/E/P A
001903*        ESTOS ANTES DE ESCRIBIR EL REGISTRO.
002000     05  LIQ-RETORNO-ANTE         PIC 9(05).
002100     05  LIQ-RETORNO-CIEGA        PIC 9(07).
002200     05  LIQ-RETORNO-APUESTA      PIC 9(05).
002300     05  FILLER                   PIC X(04).
