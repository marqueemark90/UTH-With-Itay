000100******************************************************************
000200*               M A N O   E V A L U A D A   ( 5  D E  7 )        *
000300******************************************************************
000400* FECHA       : 06/03/1991                                       *
000500* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000600* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000700* COPY-BOOK   : THEVAL                                           *
000800* DESCRIPCION : CATEGORIA (0=CARTA ALTA ... 8=ESCALERA DE COLOR) *
000900*             : Y VECTOR DE DESEMPATE EN ORDEN DE SIGNIFICANCIA. *
001000*             : LAS POSICIONES NO USADAS DEL VECTOR VAN EN CERO. *
001100* BPM/RATIONAL: 241190                                           *
001200******************************************************************
001300 01  MANO-EVALUADA.
001400     05  MEV-CATEGORIA            PIC 9(01).
001500     05  MEV-DESEMPATE OCCURS 5 TIMES
001600                                  PIC 9(02).
001700     05  FILLER                   PIC X(02).
