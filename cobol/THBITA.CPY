000100******************************************************************
000200*           L I N E A   D E   L A   B I T A C O R A   ( L O G )  *
000300******************************************************************
000400* FECHA       : 06/03/1991                                       *
000500* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000600* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000700* COPY-BOOK   : THBITA                                           *
000800* DESCRIPCION : LINEA DE IMPRESION DE 80 COLUMNAS DEL NARRATIVO  *
000900*             : DE LA CORRIDA (REPARTOS, DECISIONES, LIQUIDACION *
001000*             : Y EL REPORTE FINAL).                             *
001100* BPM/RATIONAL: 241190                                           *
001200******************************************************************
001300 01  REG-BITACORA.
001400     05  BIT-TEXTO                PIC X(72).
001500     05  FILLER                   PIC X(08).
