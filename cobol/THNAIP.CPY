000100******************************************************************
000200*          R E G I S T R O   D E L   A R C H I V O   N A I P E S *
000300******************************************************************
000400* FECHA       : 06/03/1991                                       *
000500* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000600* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000700* COPY-BOOK   : THNAIP                                           *
000800* DESCRIPCION : SECUENCIA FIJA DE CARTAS PRE-BARAJADAS QUE       *
000900*             : SUSTITUYE EL BARAJADO ALEATORIO PARA QUE LAS     *
001000*             : CORRIDAS SEAN REPRODUCIBLES.  CADA MANO CONSUME  *
001100*             : (2 X JUGADORES) + 2 + 5 REGISTROS DE ESTE        *
001200*             : ARCHIVO, EN ORDEN.                                *
001300* BPM/RATIONAL: 241190                                           *
001400******************************************************************
001500 01  REG-NAIPE.
001600     05  NAI-RANGO                PIC 9(02).
001700     05  NAI-PALO                 PIC X(01).
001800     05  FILLER                   PIC X(77).
