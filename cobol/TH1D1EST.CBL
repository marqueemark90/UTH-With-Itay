000100******************************************************************
000200* FECHA       : 06/03/1991                                       *
000300* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000400* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000500* PROGRAMA    : TH1D1EST                                         *
000600* TIPO        : BATCH (SUBRUTINA LLAMADA)                        *
000700* DESCRIPCION : TRANSICIONES DE ESTADO DE UN JUGADOR: ANTE,      *
000800*             : CIEGA, APUESTA (JUGADA), CHEQUEO, RETIRO,        *
000900*             : RECIBIR CARTA Y REINICIO ENTRE MANOS.  NO HACE   *
001000*             : E/S PROPIA; RECIBE UNA OCURRENCIA DE JUG-REG     *
001100*             : POR REFERENCIA Y LA MODIFICA.                    *
001200* ARCHIVOS    : NO APLICA                                        *
001300* ACCION (ES) : ANTE, CIEGA, APUESTA, CHEQUEO, RETIRO, RECIBIR,  *
001400*             : REINICIO                                         *
001500* PROGRAMA(S) : NINGUNO (LLAMADO POR TH1D1MOT)                   *
001600* CANAL       : BATCH                                            *
001700* INSTALADO   : 18/03/1991                                       *
001800* BPM/RATIONAL: 241190                                           *
001900* NOMBRE      : MOTOR DE SIMULACION TEXAS HOLDEM ULTIMATE        *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200* 06/03/1991 HDLG 241190  VERSION INICIAL, SEPARADA DEL MOTOR    *
002300*                         PARA AISLAR LAS REGLAS DE JUGADOR.     *
002400* 02/09/1992 HDLG 241205  SE AGREGA LA PENALIZACION DE CHEQUEO   *
002500*                         EN RIVER SIN HABER JUGADO (PIERDE      *
002600*                         ANTE Y CIEGA, SEGUN REGLA DE NEGOCIO). *
002700* 21/11/1994 EEDR 241211  REVISION QA: APUESTA RECHAZA SEGUNDA   *
002800*                         SOLICITUD EN LA MISMA MANO.             *
002900* 04/01/1999 HDLG 241299  REVISION Y2K: FECHAS DE BITACORA EN    *
003000*                         EL MOTOR VERIFICADAS A 4 DIGITOS DE    *
003100*                         ANIO; ESTA SUBRUTINA NO USA FECHAS.    *
003200* 27/06/2003 PEDR 241340  ESTANDARIZACION DE CODIGOS LK-RESULTADO*
003300*                         (INSUF, YAAPOSTO, PENALIZA, ACCIONMALA)*
003400* 14/08/2006 JPAC 241352  SE AGREGA CONTADOR DE LLAMADAS COMO     *
003500*                         NIVEL 77, PARA DIAGNOSTICO DE CUANTAS   *
003600*                         VECES LA MANO INVOCA ESTA SUBRUTINA.    *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    TH1D1EST.
004000 AUTHOR.        HUGO DE LEON.
004100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - PLATAFORMA BATCH.
004200 DATE-WRITTEN.  06/03/1991.
004300 DATE-COMPILED.
004400 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*          C O N T A D O R   D E   L L A M A D A S               *
005500******************************************************************
005600 77  WKS-VECES-LLAMADO           PIC 9(04) COMP VALUE ZEROES.
005700******************************************************************
005800*               C A M P O S     D E     T R A B A J O            *
005900******************************************************************
006000 01  WKS-CAMPOS-DE-TRABAJO.
006100     02  WKS-MONTO-SOLICITADO     PIC S9(07) VALUE ZEROES.
006200     02  WKS-MONTO-SOLICITADO-R REDEFINES
006300         WKS-MONTO-SOLICITADO     PIC 9(07).
006400     02  WKS-MULT-CALLE           PIC 9(01) COMP VALUE ZEROES.
006500     02  WKS-TABLA-MULT.
006600         03  WKS-MULT-PREFLOP     PIC 9(01) VALUE 4.
006700         03  WKS-MULT-FLOP        PIC 9(01) VALUE 2.
006800         03  WKS-MULT-RIVER       PIC 9(01) VALUE 1.
006900     02  WKS-TABLA-MULT-R REDEFINES WKS-TABLA-MULT.
007000         03  WKS-MULT-OCURR OCCURS 3 TIMES PIC 9(01).
007100******************************************************************
007200*             A C C I O N   D E   E N T R A D A   ( A L T )      *
007300******************************************************************
007400 01  WKS-ACCION-TRABAJO.
007500     02  WKS-ACCION-PREFIJO       PIC X(04).
007600     02  WKS-ACCION-SUFIJO        PIC X(06).
007700 01  WKS-ACCION-TRABAJO-R REDEFINES WKS-ACCION-TRABAJO
007800                                  PIC X(10).
007900
008000 LINKAGE SECTION.
008100 01  LK-ACCION                   PIC X(10).
008200 01  LK-RESULTADO                PIC X(10).
008300 01  LK-CALLE                    PIC X(01).
008400 01  LK-INDICE-MANO               PIC 9(01).
008500     COPY THCART REPLACING ==CARTA-REG== BY ==LK-CARTA-ENTRA==
008600                           ==CAR-==      BY ==LK-CARTA-==.
008700 01  LK-JUG-REG.
008800     05  JUG-POSICION             PIC 9(01).
008900     05  JUG-DINERO               PIC S9(09).
009000     05  JUG-MANO OCCURS 2 TIMES.
009100         10  JUG-RANGO            PIC 9(02).
009200         10  JUG-PALO             PIC X(01).
009300     05  JUG-ANTE                 PIC 9(04).
009400     05  JUG-CIEGA                PIC 9(04).
009500     05  JUG-APUESTA              PIC 9(04).
009600     05  JUG-APUESTA-TOTAL        PIC 9(05).
009700     05  JUG-ACTIVO-FLAG          PIC X(01).
009800         88  JUG-ACTIVO                   VALUE 'Y'.
009900         88  JUG-INACTIVO                 VALUE 'N'.
010000     05  JUG-RETIRADO-FLAG        PIC X(01).
010100         88  JUG-RETIRADO                 VALUE 'Y'.
010200         88  JUG-NO-RETIRADO              VALUE 'N'.
010300     05  JUG-YA-APOSTO-FLAG       PIC X(01).
010400         88  JUG-YA-APOSTO                VALUE 'Y'.
010500         88  JUG-NO-HA-APOSTADO           VALUE 'N'.
010600     05  JUG-CALLE-APUESTA        PIC X(01).
010700         88  JUG-CALLE-PREFLOP            VALUE 'P'.
010800         88  JUG-CALLE-FLOP               VALUE 'F'.
010900         88  JUG-CALLE-RIVER              VALUE 'R'.
011000         88  JUG-SIN-CALLE                VALUE ' '.
011100     05  FILLER                   PIC X(02).
011200
011300 PROCEDURE DIVISION USING LK-ACCION LK-CALLE LK-INDICE-MANO
011400                           LK-CARTA-ENTRA LK-JUG-REG
011500                           LK-RESULTADO.
011600******************************************************************
011700*               S E C C I O N    P R I N C I P A L               *
011800******************************************************************
011900 000-MAIN SECTION.
012000     ADD  1                TO WKS-VECES-LLAMADO
012100     MOVE SPACES           TO LK-RESULTADO
012200     EVALUATE LK-ACCION
012300         WHEN 'ANTE'
012400             PERFORM COLOCA-ANTE
012500         WHEN 'CIEGA'
012600             PERFORM COLOCA-CIEGA
012700         WHEN 'APUESTA'
012800             PERFORM COLOCA-APUESTA
012900         WHEN 'CHEQUEO'
013000             PERFORM HACE-CHEQUEO
013100         WHEN 'RETIRO'
013200             PERFORM HACE-RETIRO
013300         WHEN 'RECIBIR'
013400             PERFORM RECIBE-CARTA
013500         WHEN 'REINICIO'
013600             PERFORM HACE-REINICIO
013700         WHEN OTHER
013800             MOVE 'ACCIONMALA' TO LK-RESULTADO
013900     END-EVALUATE
014000     GOBACK.
014100 000-MAIN-E. EXIT.
014200
014300******************************************************************
014400*     C O L O C A R   A P U E S T A   D E   A N T E              *
014500******************************************************************
014600 COLOCA-ANTE SECTION.
014700     MOVE 1 TO WKS-MONTO-SOLICITADO
014800     IF WKS-MONTO-SOLICITADO > JUG-DINERO
014900        MOVE 'INSUF'         TO LK-RESULTADO
015000     ELSE
015100        SUBTRACT WKS-MONTO-SOLICITADO FROM JUG-DINERO
015200        MOVE     WKS-MONTO-SOLICITADO TO JUG-ANTE
015300        ADD      WKS-MONTO-SOLICITADO TO JUG-APUESTA-TOTAL
015400        MOVE     'OK'                 TO LK-RESULTADO
015500     END-IF.
015600 COLOCA-ANTE-E. EXIT.
015700
015800******************************************************************
015900*     C O L O C A R   A P U E S T A   D E   C I E G A             *
016000******************************************************************
016100 COLOCA-CIEGA SECTION.
016200     MOVE 1 TO WKS-MONTO-SOLICITADO
016300     IF WKS-MONTO-SOLICITADO > JUG-DINERO
016400        MOVE 'INSUF'         TO LK-RESULTADO
016500     ELSE
016600        SUBTRACT WKS-MONTO-SOLICITADO FROM JUG-DINERO
016700        MOVE     WKS-MONTO-SOLICITADO TO JUG-CIEGA
016800        ADD      WKS-MONTO-SOLICITADO TO JUG-APUESTA-TOTAL
016900        MOVE     'OK'                 TO LK-RESULTADO
017000     END-IF.
017100 COLOCA-CIEGA-E. EXIT.
017200
017300******************************************************************
017400*   C O L O C A R   L A   A P U E S T A   D E   J U G A D A      *
017500******************************************************************
017600 COLOCA-APUESTA SECTION.
017700     IF JUG-YA-APOSTO
017800        MOVE 'YAAPOSTO' TO LK-RESULTADO                           EEDR1211
017900     ELSE
018000        EVALUATE LK-CALLE
018100            WHEN 'P'
018200                MOVE WKS-MULT-PREFLOP TO WKS-MULT-CALLE
018300            WHEN 'F'
018400                MOVE WKS-MULT-FLOP    TO WKS-MULT-CALLE
018500            WHEN 'R'
018600                MOVE WKS-MULT-RIVER   TO WKS-MULT-CALLE
018700        END-EVALUATE
018800        COMPUTE WKS-MONTO-SOLICITADO = 1 * WKS-MULT-CALLE
018900        IF WKS-MONTO-SOLICITADO > JUG-DINERO
019000           MOVE 'INSUF'       TO LK-RESULTADO
019100        ELSE
019200           SUBTRACT WKS-MONTO-SOLICITADO FROM JUG-DINERO
019300           MOVE     WKS-MONTO-SOLICITADO TO JUG-APUESTA
019400           ADD      WKS-MONTO-SOLICITADO TO JUG-APUESTA-TOTAL
019500           MOVE     'Y'                  TO JUG-YA-APOSTO-FLAG
019600           MOVE     LK-CALLE             TO JUG-CALLE-APUESTA
019700           MOVE     'OK'                 TO LK-RESULTADO
019800        END-IF
019900     END-IF.
020000 COLOCA-APUESTA-E. EXIT.
020100
020200******************************************************************
020300*       H A C E   C H E Q U E O   ( C O N   P E N A L I D A D )  *
020400******************************************************************
020500 HACE-CHEQUEO SECTION.
020600     IF LK-CALLE = 'R' AND JUG-NO-HA-APOSTADO
020700        SUBTRACT JUG-CIEGA FROM JUG-DINERO
020800        SUBTRACT JUG-ANTE  FROM JUG-DINERO
020900        MOVE 'PENALIZA' TO LK-RESULTADO                           HDLG1205
021000     ELSE
021100        MOVE 'OK'       TO LK-RESULTADO
021200     END-IF.
021300 HACE-CHEQUEO-E. EXIT.
021400
021500******************************************************************
021600*                   H A C E   R E T I R O                        *
021700******************************************************************
021800 HACE-RETIRO SECTION.
021900     MOVE 'Y' TO JUG-RETIRADO-FLAG
022000     MOVE 'N' TO JUG-ACTIVO-FLAG
022100     MOVE 'OK' TO LK-RESULTADO.
022200 HACE-RETIRO-E. EXIT.
022300
022400******************************************************************
022500*               R E C I B E   U N A   C A R T A                 *
022600******************************************************************
022700 RECIBE-CARTA SECTION.
022800     MOVE LK-CARTA-RANGO TO JUG-RANGO(LK-INDICE-MANO)
022900     MOVE LK-CARTA-PALO  TO JUG-PALO (LK-INDICE-MANO)
023000     MOVE 'OK'           TO LK-RESULTADO.
023100 RECIBE-CARTA-E. EXIT.
023200
023300******************************************************************
023400*          R E I N I C I A   P A R A   L A   S I G U I E N T E   *
023500******************************************************************
023600 HACE-REINICIO SECTION.
023700     MOVE 'Y' TO JUG-ACTIVO-FLAG
023800     MOVE 'N' TO JUG-RETIRADO-FLAG
023900     MOVE 'N' TO JUG-YA-APOSTO-FLAG
024000     MOVE ' ' TO JUG-CALLE-APUESTA
024100     MOVE 0   TO JUG-ANTE JUG-CIEGA JUG-APUESTA JUG-APUESTA-TOTAL
024200     MOVE 0   TO JUG-RANGO(1) JUG-RANGO(2)
024300     MOVE ' ' TO JUG-PALO(1)  JUG-PALO(2)
024400     MOVE 'OK' TO LK-RESULTADO.
024500 HACE-REINICIO-E. EXIT.
