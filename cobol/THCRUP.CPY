000100******************************************************************
000200*            M A N O   D E L   C R U P I E R   Y   C O M U N    *
000300******************************************************************
000400* FECHA       : 06/03/1991                                       *
000500* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000600* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000700* COPY-BOOK   : THCRUP                                           *
000800* DESCRIPCION : DOS CARTAS DE MANO DEL CRUPIER Y LAS CINCO       *
000900*             : CARTAS COMUNITARIAS (FLOP 3, TURN 1, RIVER 1).   *
001000* BPM/RATIONAL: 241190                                           *
001100******************************************************************
001200 01  CRUPIER.
001300     05  CRU-MANO OCCURS 2 TIMES.
001400         10  CRU-RANGO            PIC 9(02).
001500         10  CRU-PALO             PIC X(01).
001600     05  CRU-COMUNIDAD OCCURS 5 TIMES.
001700         10  COM-RANGO            PIC 9(02).
001800         10  COM-PALO             PIC X(01).
001900     05  FILLER                   PIC X(02).
