000100******************************************************************
000200* FECHA       : 06/03/1991                                       *
000300* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000400* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000500* PROGRAMA    : TH1D1BAR                                         *
000600* TIPO        : BATCH (SUBRUTINA LLAMADA)                        *
000700* DESCRIPCION : ARMA Y REPARTE LA BARAJA DE LA MANO EN CURSO.    *
000800*             : EL "BARAJADO" LO DA EL ORDEN FIJO DEL ARCHIVO    *
000900*             : NAIPES; ARMAR TOMA EXACTAMENTE LAS LK-CANTIDAD   *
001000*             : LINEAS QUE EL LLAMADOR INDIQUE (VER THNAIP, QUE   *
001100*             : FIJA EN (2 X JUGADORES) + 2 + 5 EL CONSUMO POR    *
001200*             : MANO) Y LAS COLOCA EN LA BARAJA.                  *
001300* ARCHIVOS    : NAIPES=A (SOLO LECTURA, SECUENCIAL)              *
001400* ACCION (ES) : ABRIR, ARMAR, REPARTIR-1, REPARTIR-N, CONTAR,    *
001500*             : CERRAR                                           *
001600* PROGRAMA(S) : NINGUNO (LLAMADO POR TH1D1MOT)                   *
001700* CANAL       : BATCH                                            *
001800* INSTALADO   : 18/03/1991                                       *
001900* BPM/RATIONAL: 241191                                           *
002000* NOMBRE      : MOTOR DE SIMULACION TEXAS HOLDEM ULTIMATE        *
002100******************************************************************
002200* BITACORA DE CAMBIOS                                            *
002300* 06/03/1991 HDLG 241191  VERSION INICIAL.                       *
002400* 19/04/1992 HDLG 241206  SE AGREGA REPARTIR-N PARA EL FLOP      *
002500*                         (3 CARTAS DE UNA VEZ).                 *
002600* 21/11/1994 EEDR 241212  VALIDACION: REPARTIR MAS CARTAS DE LAS *
002700*                         QUE QUEDAN EN LA BARAJA ES ERROR.      *
002800* 04/01/1999 HDLG 241300  REVISION Y2K: SIN CAMPOS DE FECHA EN   *
002900*                         ESTA SUBRUTINA, NO APLICA CAMBIO.      *
003000* 02/05/2005 PEDR 241341  SE ESTANDARIZA EL MENSAJE 'VACIA' PARA *
003100*                         REPARTIR-1 DESDE BARAJA AGOTADA.       *
003200* 14/08/2006 JPAC 241352  CORRECCION: ARMAR LEIA SIEMPRE HASTA   *
003300*                         52 LINEAS DE NAIPES SIN IMPORTAR       *
003400*                         CUANTAS PIDIO EL LLAMADOR; CON MENOS   *
003500*                         DE 6 JUGADORES ESO DESCUADRABA EL      *
003600*                         ARCHIVO PARA LAS MANOS SIGUIENTES.     *
003700*                         AHORA ARMA-BARAJA RESPETA LK-CANTIDAD. *
003800*                         DE PASO SE QUITAN LOS PERFORM VARYING  *
003900*                         EN LINEA DE ARMAR Y REPARTIR-N, Y SE   *
004000*                         VUELVE A PARRAFOS NUMERADOS CON        *
004100*                         PERFORM ... THRU, SEGUN EL ESTANDAR.   *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    TH1D1BAR.
004500 AUTHOR.        HUGO DE LEON.
004600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - PLATAFORMA BATCH.
004700 DATE-WRITTEN.  06/03/1991.
004800 DATE-COMPILED.
004900 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT NAIPES ASSIGN TO NAIPES
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-NAIPES.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  NAIPES RECORDING MODE F.
006400     COPY THNAIP.
006500
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*          C O N T A D O R E S   Y   B A N D E R A S   S U E L T A S*
006900******************************************************************
007000 77  WKS-I                       PIC 9(02) VALUE ZEROES.
007100 77  WKS-J                       PIC 9(02) VALUE ZEROES.
007200 77  WKS-FIN-NAIPES              PIC 9(01) VALUE ZEROES.
007300     88  FIN-NAIPES                       VALUE 1.
007400******************************************************************
007500*               C A M P O S     D E     T R A B A J O            *
007600******************************************************************
007700 01  WKS-FS-STATUS.
007800     02  FS-NAIPES               PIC 9(02) VALUE ZEROES.
007900 01  WKS-CONTADOR-TRABAJO        PIC 9(02) VALUE ZEROES.
008000 01  WKS-CONTADOR-TRABAJO-R REDEFINES
008100     WKS-CONTADOR-TRABAJO        PIC X(02).
008200 01  WKS-CARTA-TEMP.
008300     02  WKS-TEMP-RANGO          PIC 9(02).
008400     02  WKS-TEMP-PALO           PIC X(01).
008500 01  WKS-CARTA-TEMP-R REDEFINES WKS-CARTA-TEMP
008600                                 PIC X(03).
008700
008800 LINKAGE SECTION.
008900 01  LK-ACCION                   PIC X(10).
009000 01  LK-CANTIDAD                 PIC 9(02).
009100 01  LK-RESULTADO                PIC X(10).
009200 01  LK-CARTA-SALIDA.
009300     02  LK-CARTA-OCURR OCCURS 5 TIMES.
009400         03  LKC-RANGO           PIC 9(02).
009500         03  LKC-PALO            PIC X(01).
009600 01  LK-CARTA-SALIDA-R REDEFINES LK-CARTA-SALIDA.
009700     02  LKC-BYTE OCCURS 15 TIMES PIC X(01).
009800 COPY THBARA.
009900
010000 PROCEDURE DIVISION USING LK-ACCION LK-CANTIDAD LK-CARTA-SALIDA
010100                           BARAJA LK-RESULTADO.
010200******************************************************************
010300*               S E C C I O N    P R I N C I P A L               *
010400******************************************************************
010500 000-MAIN SECTION.
010600     MOVE SPACES         TO LK-RESULTADO
010700     EVALUATE LK-ACCION
010800         WHEN 'ABRIR'
010900             PERFORM ABRE-NAIPES
011000         WHEN 'ARMAR'
011100             PERFORM ARMA-BARAJA
011200         WHEN 'REPARTIR-1'
011300             PERFORM REPARTE-UNA
011400         WHEN 'REPARTIR-N'
011500             PERFORM REPARTE-VARIAS
011600         WHEN 'CONTAR'
011700             MOVE BAR-CONTADOR TO LK-CANTIDAD
011800             MOVE 'OK'         TO LK-RESULTADO
011900         WHEN 'CERRAR'
012000             PERFORM CIERRA-NAIPES
012100         WHEN OTHER
012200             MOVE 'ACCIONMALA' TO LK-RESULTADO
012300     END-EVALUATE
012400     GOBACK.
012500 000-MAIN-E. EXIT.
012600
012700******************************************************************
012800*                  A B R E   E L   A R C H I V O                *
012900******************************************************************
013000 ABRE-NAIPES SECTION.
013100     OPEN INPUT NAIPES
013200     IF FS-NAIPES NOT = 0
013300        MOVE 'ERROR'  TO LK-RESULTADO
013400     ELSE
013500        MOVE 'OK'     TO LK-RESULTADO
013600     END-IF.
013700 ABRE-NAIPES-E. EXIT.
013800
013900******************************************************************
014000*   A R M A   U N A   B A R A J A   D E   L K - C A N T I D A D  *
014100******************************************************************
014200 ARMA-BARAJA SECTION.
014300     MOVE 0 TO BAR-CONTADOR
014400     MOVE 0 TO WKS-FIN-NAIPES
014500     MOVE 1 TO WKS-I
014600     PERFORM ARMA-BARAJA-010 THRU ARMA-BARAJA-090
014700             UNTIL WKS-I > LK-CANTIDAD OR FIN-NAIPES
014800     MOVE 'OK' TO LK-RESULTADO.
014900 ARMA-BARAJA-E. EXIT.
015000
015100 ARMA-BARAJA-010.
015200     READ NAIPES AT END GO TO ARMA-BARAJA-080.
015300     ADD  1           TO BAR-CONTADOR
015400     MOVE NAI-RANGO   TO BAR-RANGO(BAR-CONTADOR)
015500     MOVE NAI-PALO    TO BAR-PALO (BAR-CONTADOR)
015600     GO TO ARMA-BARAJA-090.
015700 ARMA-BARAJA-080.
015800     MOVE 1 TO WKS-FIN-NAIPES.
015900 ARMA-BARAJA-090.
016000     ADD 1 TO WKS-I.
016100
016200******************************************************************
016300*        R E P A R T E   U N A   C A R T A   D E   A R R I B A  *
016400******************************************************************
016500 REPARTE-UNA SECTION.
016600     IF BAR-CONTADOR = 0
016700        MOVE 0    TO LKC-RANGO(1)
016800        MOVE ' '  TO LKC-PALO (1)
016900        MOVE 'VACIA' TO LK-RESULTADO                              PEDR1341
017000     ELSE
017100        MOVE BAR-RANGO(BAR-CONTADOR) TO LKC-RANGO(1)
017200        MOVE BAR-PALO (BAR-CONTADOR) TO LKC-PALO (1)
017300        SUBTRACT 1 FROM BAR-CONTADOR
017400        MOVE 'OK' TO LK-RESULTADO
017500     END-IF.
017600 REPARTE-UNA-E. EXIT.
017700
017800******************************************************************
017900*     R E P A R T E   V A R I A S   C A R T A S   ( L K - C A N T ) *
018000******************************************************************
018100 REPARTE-VARIAS SECTION.
018200     IF LK-CANTIDAD > BAR-CONTADOR                                EEDR1212
018300        MOVE 'ERROR' TO LK-RESULTADO
018400     ELSE
018500        MOVE 1 TO WKS-J
018600        PERFORM REPARTE-VARIAS-010 THRU REPARTE-VARIAS-090
018700                UNTIL WKS-J > LK-CANTIDAD
018800        MOVE 'OK' TO LK-RESULTADO
018900     END-IF.
019000 REPARTE-VARIAS-E. EXIT.
019100
019200 REPARTE-VARIAS-010.
019300     MOVE BAR-RANGO(BAR-CONTADOR) TO LKC-RANGO(WKS-J)
019400     MOVE BAR-PALO (BAR-CONTADOR) TO LKC-PALO (WKS-J)
019500     SUBTRACT 1 FROM BAR-CONTADOR.
019600 REPARTE-VARIAS-090.
019700     ADD 1 TO WKS-J.
019800
019900******************************************************************
020000*                  C I E R R A   E L   A R C H I V O             *
020100******************************************************************
020200 CIERRA-NAIPES SECTION.
020300     CLOSE NAIPES
020400     MOVE 'OK' TO LK-RESULTADO.
020500 CIERRA-NAIPES-E. EXIT.
