000100******************************************************************
000200*       T A B L A   D E   J U G A D O R E S   S E N T A D O S    *
000300******************************************************************
000400* FECHA       : 06/03/1991                                       *
000500* PROGRAMADOR : HUGO DE LEON (HDLG)                              *
000600* APLICACION  : SIMULACION TEXAS HOLDEM ULTIMATE                 *
000700* COPY-BOOK   : THJUGA                                           *
000800* DESCRIPCION : UN OCURRENCIA POR ASIENTO (1-6).  EL MOTOR PASA  *
000900*             : JUG-REG(WKS-I) COMO UNICO PARAMETRO DE ENLACE A  *
001000*             : TH1D1EST CUANDO NECESITA UNA TRANSICION DE       *
001100*             : ESTADO PARA ESE JUGADOR.                         *
001200* BPM/RATIONAL: 241190                                           *
001300******************************************************************
001400 01  TABLA-JUGADORES.
001500     05  JUG-REG OCCURS 6 TIMES.
001600         10  JUG-POSICION         PIC 9(01).
001700         10  JUG-DINERO           PIC S9(09).
001800         10  JUG-MANO OCCURS 2 TIMES.
001900             15  JUG-RANGO        PIC 9(02).
002000             15  JUG-PALO         PIC X(01).
002100         10  JUG-ANTE             PIC 9(04).
002200         10  JUG-CIEGA            PIC 9(04).
002300         10  JUG-APUESTA          PIC 9(04).
002400         10  JUG-APUESTA-TOTAL    PIC 9(05).
002500         10  JUG-ACTIVO-FLAG      PIC X(01).
002600             88  JUG-ACTIVO               VALUE 'Y'.
002700             88  JUG-INACTIVO             VALUE 'N'.
002800         10  JUG-RETIRADO-FLAG    PIC X(01).
002900             88  JUG-RETIRADO             VALUE 'Y'.
003000             88  JUG-NO-RETIRADO          VALUE 'N'.
003100         10  JUG-YA-APOSTO-FLAG   PIC X(01).
003200             88  JUG-YA-APOSTO            VALUE 'Y'.
003300             88  JUG-NO-HA-APOSTADO       VALUE 'N'.
003400         10  JUG-CALLE-APUESTA    PIC X(01).
003500             88  JUG-CALLE-PREFLOP        VALUE 'P'.
003600             88  JUG-CALLE-FLOP           VALUE 'F'.
003700             88  JUG-CALLE-RIVER          VALUE 'R'.
003800             88  JUG-SIN-CALLE             VALUE ' '.
003900         10  FILLER               PIC X(02).
